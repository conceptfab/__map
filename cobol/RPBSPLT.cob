000100*===================== TERENEX EPD NADARZYN ===================*  RPBSPLT 
000200* Program : RPBSPLT                                               RPBSPLT 
000300* Purpose : Daily split of a constructed tour (U8) and, for the   RPBSPLT 
000400*           winning algorithm only, the day/visit-order labeling  RPBSPLT 
000500*           of every stop (U9).  Dispatched by L-FUNCTION-CODE    RPBSPLT 
000600*           the same way the address and phone generators pick    RPBSPLT 
000700*           their own operation off a one-byte switch.            RPBSPLT 
000800*================================================================*RPBSPLT 
000900                                                                  RPBSPLT 
001000 IDENTIFICATION DIVISION.                                         RPBSPLT 
001100*========================                                         RPBSPLT 
001200                                                                  RPBSPLT 
001300 PROGRAM-ID.             RPBSPLT.                                 RPBSPLT 
001400 AUTHOR.                 R. SOBCZAK.                              RPBSPLT 
001500 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBSPLT 
001600 DATE-WRITTEN.           1988-08-02.                              RPBSPLT 
001700 DATE-COMPILED.                                                   RPBSPLT 
001800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBSPLT 
001900*                                                                 RPBSPLT 
002000* CHANGE LOG                                                      RPBSPLT 
002100*---------------------------------------------------------------- RPBSPLT 
002200* DATE        INIT  TICKET    DESCRIPTION                         RPBSPLT 
002300* ----------  ----  --------  ------------------------------------RPBSPLT 
002400* 1988-08-02  WK    RTP-006   First release - splits the van run  RPBSPLT 
002500*                             into day buckets under the cap.     RPBSPLT 
002600* 1990-11-14  WK    RTP-037   A single leg longer than the cap nowRPBSPLT 
002700*                             gets its own day instead of looping.RPBSPLT 
002800* 1994-11-08  RS    RTP-082   Added the visit-order labeling pass RPBSPLT 
002900*                             for the itinerary report.           RPBSPLT 
003000* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBSPLT 
003100*                             this module, passed without change. RPBSPLT 
003200*================================================================*RPBSPLT 
003300                                                                  RPBSPLT 
003400 ENVIRONMENT DIVISION.                                            RPBSPLT 
003500*=====================                                            RPBSPLT 
003600                                                                  RPBSPLT 
003700 CONFIGURATION SECTION.                                           RPBSPLT 
003800*----------------------                                           RPBSPLT 
003900                                                                  RPBSPLT 
004000 SOURCE-COMPUTER.                                                 RPBSPLT 
004100     IBM-Z15.                                                     RPBSPLT 
004200                                                                  RPBSPLT 
004300 SPECIAL-NAMES.                                                   RPBSPLT 
004400     C01 IS TOP-OF-FORM                                           RPBSPLT 
004500     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBSPLT 
004600     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBSPLT 
004700            OFF STATUS IS RPB-TRACE-OFF.                          RPBSPLT 
004800                                                                  RPBSPLT 
004900 INPUT-OUTPUT SECTION.                                            RPBSPLT 
005000*---------------------                                            RPBSPLT 
005100                                                                  RPBSPLT 
005200 FILE-CONTROL.                                                    RPBSPLT 
005300*                                                                 RPBSPLT 
005400 DATA DIVISION.                                                   RPBSPLT 
005500*==============                                                   RPBSPLT 
005600                                                                  RPBSPLT 
005700 FILE SECTION.                                                    RPBSPLT 
005800*-------------                                                    RPBSPLT 
005900                                                                  RPBSPLT 
006000 WORKING-STORAGE SECTION.                                         RPBSPLT 
006100*------------------------                                         RPBSPLT 
006200                                                                  RPBSPLT 
006300 COPY RPBWS1.                                                     RPBSPLT 
006400                                                                  RPBSPLT 
006500 01  W-DAY-NO                 PIC 9(02).                          RPBSPLT 
006600 01  W-DAY-KM                 PIC 9(6)V99.                        RPBSPLT 
006700 01  W-DAY-SEG-CNT             PIC S9(4)  COMP.                   RPBSPLT 
006800 01  W-TOUR-SEQ                PIC S9(4)  COMP.                   RPBSPLT 
006900 01  W-LEG-KM                  PIC 9(5)V99.                       RPBSPLT 
007000 01  W-LOOKUP-KM                PIC 9(5)V99.                      RPBSPLT 
007100 01  W-LAST-LEG                 PIC S9(4)  COMP.                  RPBSPLT 
007200 01  W-ASSIGN-POINT              PIC 9(04).                       RPBSPLT 
007300 01  W-ASSIGN-DAY                PIC 9(02).                       RPBSPLT 
007400 01  W-ORDER-LBL                 PIC 9(02).                       RPBSPLT 
007500 01  W-ALGO-START-DX              PIC S9(4)  COMP.                RPBSPLT 
007600*                                                                 RPBSPLT 
007700 LINKAGE SECTION.                                                 RPBSPLT 
007800*----------------                                                 RPBSPLT 
007900                                                                  RPBSPLT 
008000 01  L-CONTROL.                                                   RPBSPLT 
008100     COPY RPBLNK.                                                 RPBSPLT 
008200     05  L-FUNCTION-CODE           PIC X(01).                     RPBSPLT 
008300         88  L-FUNC-SPLIT                      VALUE 'S'.         RPBSPLT 
008400         88  L-FUNC-LABEL                      VALUE 'L'.         RPBSPLT 
008500     05  L-ALGORITHM-NAME           PIC X(20).                    RPBSPLT 
008600     05  L-DAYS-RESULT              PIC 9(02).                    RPBSPLT 
008700                                                                  RPBSPLT 
008800 COPY RPBTRKW.                                                    RPBSPLT 
008900                                                                  RPBSPLT 
009000 COPY RPBMATW.                                                    RPBSPLT 
009100                                                                  RPBSPLT 
009200 COPY RPBLOCW.                                                    RPBSPLT 
009300                                                                  RPBSPLT 
009400 COPY RPBSEGW.                                                    RPBSPLT 
009500*                                                                 RPBSPLT 
009600 PROCEDURE DIVISION USING L-CONTROL TOUR-PATH DIST-MATRIX         RPBSPLT 
009700                          LOC-TABLE DS-TABLE LOC-LABELS.          RPBSPLT 
009800*=========================================================        RPBSPLT 
009900                                                                  RPBSPLT 
010000 MAIN.                                                            RPBSPLT 
010100*-----                                                            RPBSPLT 
010200                                                                  RPBSPLT 
010300     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBSPLT 
010400                                                                  RPBSPLT 
010500     EVALUATE TRUE                                                RPBSPLT 
010600         WHEN L-FUNC-SPLIT                                        RPBSPLT 
010700             PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT          RPBSPLT 
010800         WHEN L-FUNC-LABEL                                        RPBSPLT 
010900             PERFORM SUB-3000-ASSIGN-LABELS THRU SUB-3000-EXIT    RPBSPLT 
011000         WHEN OTHER                                               RPBSPLT 
011100             MOVE '9999'        TO RPB-RESPONSE-CODE              RPBSPLT 
011200     END-EVALUATE                                                 RPBSPLT 
011300     .                                                            RPBSPLT 
011400 MAIN-EXIT.                                                       RPBSPLT 
011500     GOBACK.                                                      RPBSPLT 
011600*                                                                 RPBSPLT 
011700 SUB-2000-PROCESS.                                                RPBSPLT 
011800*-----------------                                                RPBSPLT 
011900*    Walk the tour leg by leg, closing a day whenever the next    RPBSPLT 
012000*    leg would push it over the cap and the day already holds a   RPBSPLT 
012100*    segment (R7) - a single oversize leg still gets a day.       RPBSPLT 
012200                                                                  RPBSPLT 
012300     MOVE 1                   TO W-DAY-NO                         RPBSPLT 
012400     MOVE 0                   TO W-DAY-KM                         RPBSPLT 
012500     MOVE 0                   TO W-DAY-SEG-CNT                    RPBSPLT 
012600     MOVE 0                   TO W-TOUR-SEQ                       RPBSPLT 
012700     COMPUTE W-LAST-LEG = TOUR-CNT - 1                            RPBSPLT 
012800                                                                  RPBSPLT 
012900     PERFORM SUB-2100-ONE-LEG THRU SUB-2100-EXIT                  RPBSPLT 
013000         VARYING W-SUB-1 FROM 1 BY 1                              RPBSPLT 
013100           UNTIL W-SUB-1 > W-LAST-LEG                             RPBSPLT 
013200                                                                  RPBSPLT 
013300     MOVE W-DAY-NO             TO L-DAYS-RESULT                   RPBSPLT 
013400     .                                                            RPBSPLT 
013500 SUB-2000-EXIT.                                                   RPBSPLT 
013600     EXIT.                                                        RPBSPLT 
013700*                                                                 RPBSPLT 
013800 SUB-2100-ONE-LEG.                                                RPBSPLT 
013900*-----------------                                                RPBSPLT 
014000                                                                  RPBSPLT 
014100     MOVE TOUR-STOP(W-SUB-1)     TO W-SUB-3                       RPBSPLT 
014200     MOVE TOUR-STOP(W-SUB-1 + 1) TO W-SUB-4                       RPBSPLT 
014300     MOVE W-SUB-3              TO W-SUB-2                         RPBSPLT 
014400     PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT             RPBSPLT 
014500     MOVE W-LOOKUP-KM           TO W-LEG-KM                       RPBSPLT 
014600                                                                  RPBSPLT 
014700     ADD 1                      TO W-TOUR-SEQ                     RPBSPLT 
014800                                                                  RPBSPLT 
014900     IF      (W-DAY-KM + W-LEG-KM > RPB-MAX-DAILY-KM)             RPBSPLT 
015000       AND   W-DAY-SEG-CNT > 0                                    RPBSPLT 
015100         ADD 1                  TO W-DAY-NO                       RPBSPLT 
015200         MOVE 0                 TO W-DAY-KM                       RPBSPLT 
015300         MOVE 0                 TO W-DAY-SEG-CNT                  RPBSPLT 
015400     END-IF                                                       RPBSPLT 
015500                                                                  RPBSPLT 
015600     ADD 1                      TO DS-SEG-CNT                     RPBSPLT 
015700     MOVE L-ALGORITHM-NAME      TO DS-ALGORITHM(DS-SEG-CNT)       RPBSPLT 
015800     MOVE W-DAY-NO              TO DS-DAY(DS-SEG-CNT)             RPBSPLT 
015900     MOVE W-TOUR-SEQ            TO DS-SEQ(DS-SEG-CNT)             RPBSPLT 
016000     MOVE LT-NUMBER(W-SUB-3)    TO DS-FROM-NUM(DS-SEG-CNT)        RPBSPLT 
016100     MOVE LT-CITY(W-SUB-3)      TO DS-FROM-CITY(DS-SEG-CNT)       RPBSPLT 
016200     MOVE LT-NUMBER(W-SUB-4)    TO DS-TO-NUM(DS-SEG-CNT)          RPBSPLT 
016300     MOVE LT-CITY(W-SUB-4)      TO DS-TO-CITY(DS-SEG-CNT)         RPBSPLT 
016400     MOVE W-LEG-KM              TO DS-KM(DS-SEG-CNT)              RPBSPLT 
016500                                                                  RPBSPLT 
016600     ADD W-LEG-KM               TO W-DAY-KM                       RPBSPLT 
016700     ADD 1                      TO W-DAY-SEG-CNT                  RPBSPLT 
016800     .                                                            RPBSPLT 
016900 SUB-2100-EXIT.                                                   RPBSPLT 
017000     EXIT.                                                        RPBSPLT 
017100*                                                                 RPBSPLT 
017200 SUB-8900-GET-DISTANCE.                                           RPBSPLT 
017300*----------------------                                           RPBSPLT 
017400*    U11 lookup with the reverse-key fallback.                    RPBSPLT 
017500                                                                  RPBSPLT 
017600     MOVE DM-KM(W-SUB-2 W-SUB-4) TO W-LOOKUP-KM                   RPBSPLT 
017700     IF      W-LOOKUP-KM = 0 AND W-SUB-2 NOT = W-SUB-4            RPBSPLT 
017800         MOVE DM-KM(W-SUB-4 W-SUB-2) TO W-LOOKUP-KM               RPBSPLT 
017900     END-IF                                                       RPBSPLT 
018000     .                                                            RPBSPLT 
018100 SUB-8900-EXIT.                                                   RPBSPLT 
018200     EXIT.                                                        RPBSPLT 
018300*                                                                 RPBSPLT 
018400 SUB-3000-ASSIGN-LABELS.                                          RPBSPLT 
018500*-----------------------                                          RPBSPLT 
018600*    Two passes over the winning algorithm's day-segment rows:    RPBSPLT 
018700*    first the origin of every segment (U9), then the destination RPBSPLT 
018800*    of the last segment of every day that nothing else claimed.  RPBSPLT 
018900                                                                  RPBSPLT 
019000     PERFORM SUB-3020-ZERO-LABEL THRU SUB-3020-EXIT               RPBSPLT 
019100         VARYING W-SUB-1 FROM 1 BY 1                              RPBSPLT 
019200           UNTIL W-SUB-1 > 100                                    RPBSPLT 
019300     MOVE 0                    TO LL-NEXT-ORDER                   RPBSPLT 
019400                                                                  RPBSPLT 
019500     PERFORM SUB-3120-ASSIGN-FROM THRU SUB-3120-EXIT              RPBSPLT 
019600         VARYING W-SUB-2 FROM 1 BY 1                              RPBSPLT 
019700           UNTIL W-SUB-2 > DS-SEG-CNT                             RPBSPLT 
019800                                                                  RPBSPLT 
019900     PERFORM SUB-3220-ASSIGN-LAST THRU SUB-3220-EXIT              RPBSPLT 
020000         VARYING W-SUB-2 FROM 1 BY 1                              RPBSPLT 
020100           UNTIL W-SUB-2 > DS-SEG-CNT                             RPBSPLT 
020200                                                                  RPBSPLT 
020300     PERFORM SUB-3320-BUILD-LABEL THRU SUB-3320-EXIT              RPBSPLT 
020400         VARYING W-SUB-2 FROM 1 BY 1                              RPBSPLT 
020500           UNTIL W-SUB-2 > DS-SEG-CNT                             RPBSPLT 
020600     .                                                            RPBSPLT 
020700 SUB-3000-EXIT.                                                   RPBSPLT 
020800     EXIT.                                                        RPBSPLT 
020900*                                                                 RPBSPLT 
021000 SUB-3020-ZERO-LABEL.                                             RPBSPLT 
021100*---------------------                                            RPBSPLT 
021200                                                                  RPBSPLT 
021300     MOVE 0                    TO LL-DAY(W-SUB-1)                 RPBSPLT 
021400     MOVE 0                    TO LL-ORDER(W-SUB-1)               RPBSPLT 
021500     MOVE 'N'                  TO LL-ASSIGNED-SW(W-SUB-1)         RPBSPLT 
021600     .                                                            RPBSPLT 
021700 SUB-3020-EXIT.                                                   RPBSPLT 
021800     EXIT.                                                        RPBSPLT 
021900*                                                                 RPBSPLT 
022000 SUB-3120-ASSIGN-FROM.                                            RPBSPLT 
022100*----------------------                                           RPBSPLT 
022200                                                                  RPBSPLT 
022300     IF      DS-ALGORITHM(W-SUB-2) = L-ALGORITHM-NAME             RPBSPLT 
022400         MOVE DS-FROM-NUM(W-SUB-2) TO W-ASSIGN-POINT              RPBSPLT 
022500         MOVE DS-DAY(W-SUB-2)      TO W-ASSIGN-DAY                RPBSPLT 
022600         PERFORM SUB-3100-MAYBE-ASSIGN THRU SUB-3100-EXIT         RPBSPLT 
022700     END-IF                                                       RPBSPLT 
022800     .                                                            RPBSPLT 
022900 SUB-3120-EXIT.                                                   RPBSPLT 
023000     EXIT.                                                        RPBSPLT 
023100*                                                                 RPBSPLT 
023200 SUB-3220-ASSIGN-LAST.                                            RPBSPLT 
023300*----------------------                                           RPBSPLT 
023400                                                                  RPBSPLT 
023500     IF      DS-ALGORITHM(W-SUB-2) = L-ALGORITHM-NAME             RPBSPLT 
023600         IF      W-SUB-2 = DS-SEG-CNT                             RPBSPLT 
023700             MOVE DS-TO-NUM(W-SUB-2) TO W-ASSIGN-POINT            RPBSPLT 
023800             MOVE DS-DAY(W-SUB-2)    TO W-ASSIGN-DAY              RPBSPLT 
023900             PERFORM SUB-3100-MAYBE-ASSIGN THRU SUB-3100-EXIT     RPBSPLT 
024000         ELSE                                                     RPBSPLT 
024100             IF DS-ALGORITHM(W-SUB-2 + 1)                         RPBSPLT 
024200                  NOT = L-ALGORITHM-NAME                          RPBSPLT 
024300               OR DS-DAY(W-SUB-2 + 1) NOT = DS-DAY(W-SUB-2)       RPBSPLT 
024400                 MOVE DS-TO-NUM(W-SUB-2) TO W-ASSIGN-POINT        RPBSPLT 
024500                 MOVE DS-DAY(W-SUB-2)    TO W-ASSIGN-DAY          RPBSPLT 
024600                 PERFORM SUB-3100-MAYBE-ASSIGN                    RPBSPLT 
024700                     THRU SUB-3100-EXIT                           RPBSPLT 
024800             END-IF                                               RPBSPLT 
024900         END-IF                                                   RPBSPLT 
025000     END-IF                                                       RPBSPLT 
025100     .                                                            RPBSPLT 
025200 SUB-3220-EXIT.                                                   RPBSPLT 
025300     EXIT.                                                        RPBSPLT 
025400*                                                                 RPBSPLT 
025500 SUB-3320-BUILD-LABEL.                                            RPBSPLT 
025600*----------------------                                           RPBSPLT 
025700                                                                  RPBSPLT 
025800     IF      DS-ALGORITHM(W-SUB-2) = L-ALGORITHM-NAME             RPBSPLT 
025900         MOVE DS-FROM-NUM(W-SUB-2) TO W-ASSIGN-POINT              RPBSPLT 
026000         MOVE LL-DAY(W-ASSIGN-POINT)   TO W-ASSIGN-DAY            RPBSPLT 
026100         MOVE LL-ORDER(W-ASSIGN-POINT) TO W-ORDER-LBL             RPBSPLT 
026200         MOVE SPACES              TO DS-ORDER-LABEL(W-SUB-2)      RPBSPLT 
026300         STRING 'D' W-ASSIGN-DAY '-' W-ORDER-LBL                  RPBSPLT 
026400             DELIMITED BY SIZE INTO DS-ORDER-LABEL(W-SUB-2)       RPBSPLT 
026500     END-IF                                                       RPBSPLT 
026600     .                                                            RPBSPLT 
026700 SUB-3320-EXIT.                                                   RPBSPLT 
026800     EXIT.                                                        RPBSPLT 
026900*                                                                 RPBSPLT 
027000 SUB-3100-MAYBE-ASSIGN.                                           RPBSPLT 
027100*----------------------                                           RPBSPLT 
027200                                                                  RPBSPLT 
027300     IF      LL-NOT-ASSIGNED(W-ASSIGN-POINT)                      RPBSPLT 
027400         MOVE LL-NEXT-ORDER     TO LL-ORDER(W-ASSIGN-POINT)       RPBSPLT 
027500         MOVE W-ASSIGN-DAY      TO LL-DAY(W-ASSIGN-POINT)         RPBSPLT 
027600         MOVE 'Y'                TO LL-ASSIGNED-SW(W-ASSIGN-POINT)RPBSPLT 
027700         ADD 1                   TO LL-NEXT-ORDER                 RPBSPLT 
027800     END-IF                                                       RPBSPLT 
027900     .                                                            RPBSPLT 
028000 SUB-3100-EXIT.                                                   RPBSPLT 
028100     EXIT.                                                        RPBSPLT 
