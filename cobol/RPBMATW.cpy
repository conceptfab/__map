000100*===================== TERENEX EPD NADARZYN ===================*  RPBMATW 
000200* Copybook: RPBMATW                                               RPBMATW 
000300* Symmetric point-to-point distance matrix (U3).  DM-ROW is       RPBMATW 
000400* indexed by the FROM point, DM-COL by the TO point; DM-KM(i,j)   RPBMATW 
000500* and DM-KM(j,i) are both populated when the matrix is built so   RPBMATW 
000600* that U11's reverse-key lookup is a defensive fallback rather    RPBMATW 
000700* than the normal path.  DIST-MATRIX-FLAT is a whole-table        RPBMATW 
000800* REDEFINES used to zero the matrix in a single MOVE before it    RPBMATW 
000900* is built.                                                       RPBMATW 
001000*                                                                 RPBMATW 
001100* Date        Init  Ticket    Description                         RPBMATW 
001200* ----------  ----  --------  ----------------------------------  RPBMATW 
001300* 1988-06-21  WK    RTP-002   First release                       RPBMATW 
001400* 1993-04-02  RS    RTP-067   Raised table to 100 points          RPBMATW 
001500* 1999-01-11  MP    RTP-114   Y2K review - no date fields, passed.RPBMATW 
001600*================================================================*RPBMATW 
001700                                                                  RPBMATW 
001800 01  DIST-MATRIX.                                                 RPBMATW 
001900     05  DM-ROW                   OCCURS 100.                     RPBMATW 
002100         10  DM-COL                OCCURS 100.                    RPBMATW 
002300             15  DM-KM             PIC 9(5)V99.                   RPBMATW 
002350     05  FILLER                   PIC X(01).                      RPBMATW 
002400                                                                  RPBMATW 
002500 01  DIST-MATRIX-FLAT REDEFINES DIST-MATRIX                       RPBMATW 
002600                                  PIC X(70001).                   RPBMATW 
