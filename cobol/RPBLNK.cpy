000100*===================== TERENEX EPD NADARZYN ===================*  RPBLNK  
000200* Copybook: RPBLNK                                                RPBLNK  
000300* Common control block embedded in every subprogram's own         RPBLNK  
000400* LINKAGE parameter group - location count, the daily-distance    RPBLNK  
000500* cap and a response code, the same "completed / failed" 88-pair  RPBLNK  
000600* every RPB module returns to its caller.                         RPBLNK  
000700*                                                                 RPBLNK  
000800* Date        Init  Ticket    Description                         RPBLNK  
000900* ----------  ----  --------  ----------------------------------  RPBLNK  
001000* 1988-06-14  WK    RTP-001   First release                       RPBLNK  
001100* 1999-01-11  MP    RTP-114   Y2K review - no date fields, passed.RPBLNK  
001200*================================================================*RPBLNK  
001300                                                                  RPBLNK  
001400 05  RPB-LOC-CNT                  PIC S9(4)  COMP.                RPBLNK  
001500 05  RPB-MAX-DAILY-KM              PIC 9(5)V99.                   RPBLNK  
001600 05  RPB-TOTAL-KM                  PIC 9(6)V99.                   RPBLNK  
001700 05  RPB-RESPONSE-CODE             PIC X(04)       VALUE '0000'.  RPBLNK  
001800     88  RPB-RESPONSE-GOOD                        VALUE '0000'.   RPBLNK  
001900     88  RPB-RESPONSE-BAD                         VALUE '9999'.   RPBLNK  
001950 05  RPB-RESPONSE-NUMERIC REDEFINES RPB-RESPONSE-CODE             RPBLNK  
001960                               PIC 9(04).                         RPBLNK  
002000 05  FILLER                        PIC X(10).                     RPBLNK  
