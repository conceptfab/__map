000100*===================== TERENEX EPD NADARZYN ===================*  RPBMAIN 
000200* Program : RPBMAIN                                               RPBMAIN 
000300* Purpose : Batch driver for the multi-day field-visit route run. RPBMAIN 
000400*           Loads and validates the location master (U1), builds  RPBMAIN 
000500*           the distance matrix, runs the three tour heuristics,  RPBMAIN 
000600*           picks the shortest round trip, splits every tour into RPBMAIN 
000700*           daily legs and drives the comparison/itinerary report.RPBMAIN 
000800*================================================================*RPBMAIN 
000900                                                                  RPBMAIN 
001000 IDENTIFICATION DIVISION.                                         RPBMAIN 
001100*========================                                         RPBMAIN 
001200                                                                  RPBMAIN 
001300 PROGRAM-ID.             RPBMAIN.                                 RPBMAIN 
001400 AUTHOR.                 W. KOWALCZYK.                            RPBMAIN 
001500 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBMAIN 
001600 DATE-WRITTEN.           1988-06-07.                              RPBMAIN 
001700 DATE-COMPILED.                                                   RPBMAIN 
001800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBMAIN 
001900*                                                                 RPBMAIN 
002000* CHANGE LOG                                                      RPBMAIN 
002100*---------------------------------------------------------------- RPBMAIN 
002200* DATE        INIT  TICKET    DESCRIPTION                         RPBMAIN 
002300* ----------  ----  --------  ------------------------------------RPBMAIN 
002400* 1988-06-07  WK    RTP-000   First release - daily van run over  RPBMAIN 
002500*                             the Nadarzyn customer list.         RPBMAIN 
002600* 1988-06-21  WK    RTP-002   Wired in the new distance-matrix    RPBMAIN 
002700*                             sub program in place of a table.    RPBMAIN 
002800* 1988-07-05  WK    RTP-003   Wired in the nearest-stop heuristic.RPBMAIN 
002900* 1988-07-12  WK    RTP-005   Wired in the edge-exchange pass.    RPBMAIN 
003000* 1989-03-14  RS    RTP-012   Wired in the spanning-tree run and  RPBMAIN 
003100*                             the three-way comparison.           RPBMAIN 
003200* 1990-04-18  WK    RTP-033   R3 duplicate-address offset added - RPBMAIN 
003300*                             two shops on the same plot were     RPBMAIN 
003400*                             collapsing the matrix to zero km.   RPBMAIN 
003500* 1991-09-03  WK    RTP-041   Home location now taken from the    RPBMAIN 
003600*                             flag byte, not assumed record one.  RPBMAIN 
003700* 1993-04-02  RS    RTP-067   Raised point table to 100 entries.  RPBMAIN 
003800* 1996-08-14  RS    RTP-098   Street normalization tightened up   RPBMAIN 
003900*                             per the address-standards memo.     RPBMAIN 
004000* 1999-01-11  MP    RTP-114   Y2K review - LOC-NUMBER and all day RPBMAIN 
004100*                             counters are not year dates, passed RPBMAIN 
004200*                             without change.                     RPBMAIN 
004300* 2001-05-09  MP    RTP-129   Default daily cap raised to 1000 km RPBMAIN 
004400*                             per regional sales request.         RPBMAIN 
004500*================================================================*RPBMAIN 
004600                                                                  RPBMAIN 
004700 ENVIRONMENT DIVISION.                                            RPBMAIN 
004800*=====================                                            RPBMAIN 
004900                                                                  RPBMAIN 
005000 CONFIGURATION SECTION.                                           RPBMAIN 
005100*----------------------                                           RPBMAIN 
005200                                                                  RPBMAIN 
005300 SOURCE-COMPUTER.                                                 RPBMAIN 
005400     IBM-Z15.                                                     RPBMAIN 
005500                                                                  RPBMAIN 
005600 SPECIAL-NAMES.                                                   RPBMAIN 
005700     C01 IS TOP-OF-FORM                                           RPBMAIN 
005800     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBMAIN 
005900     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBMAIN 
006000            OFF STATUS IS RPB-TRACE-OFF.                          RPBMAIN 
006100                                                                  RPBMAIN 
006200 INPUT-OUTPUT SECTION.                                            RPBMAIN 
006300*---------------------                                            RPBMAIN 
006400                                                                  RPBMAIN 
006500 FILE-CONTROL.                                                    RPBMAIN 
006600     SELECT LOCATION-FILE    ASSIGN TO RPBLOC                     RPBMAIN 
006700                              ORGANIZATION LINE SEQUENTIAL.       RPBMAIN 
006800*                                                                 RPBMAIN 
006900 DATA DIVISION.                                                   RPBMAIN 
007000*==============                                                   RPBMAIN 
007100                                                                  RPBMAIN 
007200 FILE SECTION.                                                    RPBMAIN 
007300*-------------                                                    RPBMAIN 
007400                                                                  RPBMAIN 
007500 FD  LOCATION-FILE.                                               RPBMAIN 
007600                                                                  RPBMAIN 
007700 01  LOCATION-FILE-FD-REC             PIC X(100).                 RPBMAIN 
007800                                                                  RPBMAIN 
007900 WORKING-STORAGE SECTION.                                         RPBMAIN 
008000*------------------------                                         RPBMAIN 
008100                                                                  RPBMAIN 
008200 COPY RPBWS1.                                                     RPBMAIN 
008300                                                                  RPBMAIN 
008400 COPY RPBLOCW.                                                    RPBMAIN 
008500                                                                  RPBMAIN 
008600 COPY RPBMATW.                                                    RPBMAIN 
008700                                                                  RPBMAIN 
008800 COPY RPBTRKW                                                     RPBMAIN 
008900     REPLACING ==TOUR-PATH==      BY ==TOUR-NN-PATH==             RPBMAIN 
009000               ==TOUR-CNT==       BY ==TOUR-NN-CNT==              RPBMAIN 
009100               ==TOUR-TOTAL-KM==  BY ==TOUR-NN-TOTAL-KM==         RPBMAIN 
009200               ==TOUR-OCCS-FLAT== BY ==TOUR-NN-OCCS-FLAT==        RPBMAIN 
009300               ==TOUR-OCCS==      BY ==TOUR-NN-OCCS==             RPBMAIN 
009400               ==TOUR-STOP==      BY ==TOUR-NN-STOP==             RPBMAIN 
009500               ==VISITED-FLAGS==  BY ==VISITED-NN-FLAGS==         RPBMAIN 
009600               ==V-FLAG==         BY ==V-NN-FLAG==                RPBMAIN 
009700               ==V-IS-VISITED==   BY ==V-NN-IS-VISITED==          RPBMAIN 
009800               ==V-IS-UNVISITED== BY ==V-NN-IS-UNVISITED==.       RPBMAIN 
009900                                                                  RPBMAIN 
010000 COPY RPBTRKW                                                     RPBMAIN 
010100     REPLACING ==TOUR-PATH==      BY ==TOUR-OPT-PATH==            RPBMAIN 
010200               ==TOUR-CNT==       BY ==TOUR-OPT-CNT==             RPBMAIN 
010300               ==TOUR-TOTAL-KM==  BY ==TOUR-OPT-TOTAL-KM==        RPBMAIN 
010400               ==TOUR-OCCS-FLAT== BY ==TOUR-OPT-OCCS-FLAT==       RPBMAIN 
010500               ==TOUR-OCCS==      BY ==TOUR-OPT-OCCS==            RPBMAIN 
010600               ==TOUR-STOP==      BY ==TOUR-OPT-STOP==            RPBMAIN 
010700               ==VISITED-FLAGS==  BY ==VISITED-OPT-FLAGS==        RPBMAIN 
010800               ==V-FLAG==         BY ==V-OPT-FLAG==               RPBMAIN 
010900               ==V-IS-VISITED==   BY ==V-OPT-IS-VISITED==         RPBMAIN 
011000               ==V-IS-UNVISITED== BY ==V-OPT-IS-UNVISITED==.      RPBMAIN 
011100                                                                  RPBMAIN 
011200 COPY RPBTRKW                                                     RPBMAIN 
011300     REPLACING ==TOUR-PATH==      BY ==TOUR-MST-PATH==            RPBMAIN 
011400               ==TOUR-CNT==       BY ==TOUR-MST-CNT==             RPBMAIN 
011500               ==TOUR-TOTAL-KM==  BY ==TOUR-MST-TOTAL-KM==        RPBMAIN 
011600               ==TOUR-OCCS-FLAT== BY ==TOUR-MST-OCCS-FLAT==       RPBMAIN 
011700               ==TOUR-OCCS==      BY ==TOUR-MST-OCCS==            RPBMAIN 
011800               ==TOUR-STOP==      BY ==TOUR-MST-STOP==            RPBMAIN 
011900               ==VISITED-FLAGS==  BY ==VISITED-MST-FLAGS==        RPBMAIN 
012000               ==V-FLAG==         BY ==V-MST-FLAG==               RPBMAIN 
012100               ==V-IS-VISITED==   BY ==V-MST-IS-VISITED==         RPBMAIN 
012200               ==V-IS-UNVISITED== BY ==V-MST-IS-UNVISITED==.      RPBMAIN 
012300                                                                  RPBMAIN 
012400 COPY RPBSEGW.                                                    RPBMAIN 
012500                                                                  RPBMAIN 
012600 01  STAGE-TABLE.                                                 RPBMAIN 
012700     05  ST-CNT                    PIC S9(4)  COMP.               RPBMAIN 
012800     05  ST-HOME-DX                 PIC S9(4)  COMP.              RPBMAIN 
012900     05  FILLER                     PIC X(04).                    RPBMAIN 
013000     05  ST-OCCS.                                                 RPBMAIN 
013100         10  ST-ENTRY                OCCURS 100.                  RPBMAIN 
013200             15  ST-NUMBER            PIC 9(04).                  RPBMAIN 
013300             15  ST-CITY              PIC X(30).                  RPBMAIN 
013400             15  ST-STREET            PIC X(40).                  RPBMAIN 
013500             15  ST-POSTCODE          PIC X(06).                  RPBMAIN 
013600             15  ST-LAT               PIC S9(3)V9(6).             RPBMAIN 
013700             15  ST-LNG               PIC S9(3)V9(6).             RPBMAIN 
013800             15  ST-HOME-FLAG         PIC X(01).                  RPBMAIN 
013900             15  ST-VALID-SW          PIC X(01).                  RPBMAIN 
014000                 88  ST-IS-VALID                 VALUE 'Y'.       RPBMAIN 
014100                 88  ST-IS-INVALID               VALUE 'N'.       RPBMAIN 
014200             15  FILLER               PIC X(01).                  RPBMAIN 
014300                                                                  RPBMAIN 
014400 01  W-EOF-SW                      PIC X(01)       VALUE 'N'.     RPBMAIN 
014500     88  W-END-OF-FILE                              VALUE 'Y'.    RPBMAIN 
014600     88  W-NOT-END-OF-FILE                           VALUE 'N'.   RPBMAIN 
014700                                                                  RPBMAIN 
014800 01  W-ORDINAL                      PIC S9(4)  COMP.              RPBMAIN 
014900                                                                  RPBMAIN 
015000 01  W-STREET-WORK                   PIC X(40).                   RPBMAIN 
015100 01  W-STREET-FINAL                   PIC X(40).                  RPBMAIN 
015200 01  W-OUT-DX                          PIC S9(2)  COMP.           RPBMAIN 
015300 01  W-CHAR-DX                          PIC S9(2)  COMP.          RPBMAIN 
015400 01  W-PREV-BLANK-SW                    PIC X(01)  VALUE 'Y'.     RPBMAIN 
015500     88  W-PREV-WAS-BLANK                           VALUE 'Y'.    RPBMAIN 
015600     88  W-PREV-NOT-BLANK                            VALUE 'N'.   RPBMAIN 
015700                                                                  RPBMAIN 
015800 01  W-BEST-DIST                       PIC 9(6)V99.               RPBMAIN 
015900 01  W-LOOKUP-KM                        PIC 9(5)V99.              RPBMAIN 
016000 01  A-CONTROL.                                                   RPBMAIN 
016100     COPY RPBLNK.                                                 RPBMAIN 
016200                                                                  RPBMAIN 
016300 01  S-CONTROL.                                                   RPBMAIN 
016400     COPY RPBLNK REPLACING ==RPB-LOC-CNT==                        RPBMAIN 
016500                                BY ==S-LOC-CNT==                  RPBMAIN 
016600                           ==RPB-MAX-DAILY-KM==                   RPBMAIN 
016700                                BY ==S-MAX-DAILY-KM==             RPBMAIN 
016800                           ==RPB-TOTAL-KM==                       RPBMAIN 
016900                                BY ==S-TOTAL-KM==                 RPBMAIN 
017000                           ==RPB-RESPONSE-CODE==                  RPBMAIN 
017100                                BY ==S-RESPONSE-CODE==            RPBMAIN 
017200                           ==RPB-RESPONSE-GOOD==                  RPBMAIN 
017300                                BY ==S-RESPONSE-GOOD==            RPBMAIN 
017400                           ==RPB-RESPONSE-BAD==                   RPBMAIN 
017500                                BY ==S-RESPONSE-BAD==.            RPBMAIN 
017600     05  S-FUNCTION-CODE             PIC X(01).                   RPBMAIN 
017700         88  S-FUNC-SPLIT                        VALUE 'S'.       RPBMAIN 
017800         88  S-FUNC-LABEL                         VALUE 'L'.      RPBMAIN 
017900     05  S-ALGORITHM-NAME             PIC X(20).                  RPBMAIN 
018000     05  S-DAYS-RESULT                PIC 9(02).                  RPBMAIN 
018100                                                                  RPBMAIN 
018200 01  R-CONTROL.                                                   RPBMAIN 
018300     COPY RPBLNK REPLACING ==RPB-LOC-CNT==                        RPBMAIN 
018400                                BY ==R-LOC-CNT==                  RPBMAIN 
018500                           ==RPB-MAX-DAILY-KM==                   RPBMAIN 
018600                                BY ==R-MAX-DAILY-KM==             RPBMAIN 
018700                           ==RPB-TOTAL-KM==                       RPBMAIN 
018800                                BY ==R-TOTAL-KM==                 RPBMAIN 
018900                           ==RPB-RESPONSE-CODE==                  RPBMAIN 
019000                                BY ==R-RESPONSE-CODE==            RPBMAIN 
019100                           ==RPB-RESPONSE-GOOD==                  RPBMAIN 
019200                                BY ==R-RESPONSE-GOOD==            RPBMAIN 
019300                           ==RPB-RESPONSE-BAD==                   RPBMAIN 
019400                                BY ==R-RESPONSE-BAD==.            RPBMAIN 
019500     05  R-VALID-CNT                 PIC S9(4)  COMP.             RPBMAIN 
019600     05  R-SKIP-CNT                   PIC S9(4)  COMP.            RPBMAIN 
019700     05  R-BEST-ALGORITHM              PIC X(20).                 RPBMAIN 
019800*                                                                 RPBMAIN 
019900 PROCEDURE DIVISION.                                              RPBMAIN 
020000*===================                                              RPBMAIN 
020100                                                                  RPBMAIN 
020200 MAIN.                                                            RPBMAIN 
020300*-----                                                            RPBMAIN 
020400                                                                  RPBMAIN 
020500     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBMAIN 
020600                                                                  RPBMAIN 
020700     PERFORM SUB-2000-LOAD-LOCATIONS THRU SUB-2000-EXIT           RPBMAIN 
020800                                                                  RPBMAIN 
020900     PERFORM SUB-3000-BUILD-MATRIX THRU SUB-3000-EXIT             RPBMAIN 
021000                                                                  RPBMAIN 
021100     PERFORM SUB-4000-RUN-ALGORITHMS THRU SUB-4000-EXIT           RPBMAIN 
021200                                                                  RPBMAIN 
021300     PERFORM SUB-4400-SELECT-BEST THRU SUB-4400-EXIT              RPBMAIN 
021400                                                                  RPBMAIN 
021500     PERFORM SUB-5000-SPLIT-ALL THRU SUB-5000-EXIT                RPBMAIN 
021600                                                                  RPBMAIN 
021700     PERFORM SUB-5500-LABEL-BEST THRU SUB-5500-EXIT               RPBMAIN 
021800                                                                  RPBMAIN 
021900     PERFORM SUB-6000-WRITE-REPORT THRU SUB-6000-EXIT             RPBMAIN 
022000                                                                  RPBMAIN 
022100     PERFORM SUB-9000-SHUT-DOWN THRU SUB-9000-EXIT                RPBMAIN 
022200     .                                                            RPBMAIN 
022300 MAIN-EXIT.                                                       RPBMAIN 
022400     STOP RUN.                                                    RPBMAIN 
022500*                                                                 RPBMAIN 
022600 SUB-1000-START-UP.                                               RPBMAIN 
022700*------------------                                               RPBMAIN 
022800                                                                  RPBMAIN 
022900     OPEN INPUT LOCATION-FILE                                     RPBMAIN 
023000     MOVE 0                    TO ST-CNT LOC-TABLE-CNT            RPBMAIN 
023100                                  LOC-VALID-CNT LOC-SKIP-CNT      RPBMAIN 
023200     MOVE 1000.00               TO RPB-MAX-DAILY-KM               RPBMAIN 
023300                                                                  RPBMAIN 
023400     IF      RPB-TRACE-ON                                         RPBMAIN 
023500         DISPLAY 'RPBMAIN starting run'                           RPBMAIN 
023600     END-IF                                                       RPBMAIN 
023700     .                                                            RPBMAIN 
023800 SUB-1000-EXIT.                                                   RPBMAIN 
023900     EXIT.                                                        RPBMAIN 
024000*                                                                 RPBMAIN 
024100 SUB-2000-LOAD-LOCATIONS.                                         RPBMAIN 
024200*------------------------                                         RPBMAIN 
024300*    U1 - two passes.  The first reads every record, normalizes   RPBMAIN 
024400*    the street and stages it; the second lays the staged records RPBMAIN 
024500*    into LOC-TABLE with the home stop moved to the front.        RPBMAIN 
024600                                                                  RPBMAIN 
024700     MOVE 0                    TO W-ORDINAL                       RPBMAIN 
024800     MOVE 0                    TO ST-HOME-DX                      RPBMAIN 
024900     PERFORM SUB-2100-READ-ONE THRU SUB-2100-EXIT                 RPBMAIN 
025000         UNTIL W-END-OF-FILE                                      RPBMAIN 
025100                                                                  RPBMAIN 
025200     IF      ST-HOME-DX = 0                                       RPBMAIN 
025300         PERFORM SUB-2200-FIND-FALLBACK THRU SUB-2200-EXIT        RPBMAIN 
025400             VARYING W-SUB-1 FROM 1 BY 1                          RPBMAIN 
025500               UNTIL W-SUB-1 > ST-CNT OR ST-HOME-DX NOT = 0       RPBMAIN 
025600     END-IF                                                       RPBMAIN 
025700                                                                  RPBMAIN 
025800     PERFORM SUB-2400-BUILD-TABLE THRU SUB-2400-EXIT              RPBMAIN 
025900                                                                  RPBMAIN 
026000     PERFORM SUB-2700-FLAG-DUPLICATES THRU SUB-2700-EXIT          RPBMAIN 
026100                                                                  RPBMAIN 
026200     PERFORM SUB-2800-OFFSET-DUPLICATES THRU SUB-2800-EXIT        RPBMAIN 
026300     .                                                            RPBMAIN 
026400 SUB-2000-EXIT.                                                   RPBMAIN 
026500     EXIT.                                                        RPBMAIN 
026600*                                                                 RPBMAIN 
026700 SUB-2100-READ-ONE.                                               RPBMAIN 
026800*------------------                                               RPBMAIN 
026900                                                                  RPBMAIN 
027000     READ LOCATION-FILE                                           RPBMAIN 
027100         AT END                                                   RPBMAIN 
027200             MOVE 'Y'            TO W-EOF-SW                      RPBMAIN 
027300     END-READ                                                     RPBMAIN 
027400                                                                  RPBMAIN 
027500     IF      W-NOT-END-OF-FILE                                    RPBMAIN 
027600         ADD 1                   TO W-ORDINAL                     RPBMAIN 
027700         MOVE LOCATION-FILE-FD-REC  TO LOCATION-FILE-REC          RPBMAIN 
027800         MOVE W-ORDINAL            TO LOC-NUMBER                  RPBMAIN 
027900         MOVE LOC-STREET           TO W-STREET-WORK               RPBMAIN 
028000         PERFORM SUB-8700-NORMALIZE-STREET THRU SUB-8700-EXIT     RPBMAIN 
028100         MOVE W-STREET-FINAL       TO LOC-STREET                  RPBMAIN 
028200                                                                  RPBMAIN 
028300         ADD 1                     TO ST-CNT                      RPBMAIN 
028400         MOVE LOC-NUMBER            TO ST-NUMBER(ST-CNT)          RPBMAIN 
028500         MOVE LOC-CITY              TO ST-CITY(ST-CNT)            RPBMAIN 
028600         MOVE LOC-STREET            TO ST-STREET(ST-CNT)          RPBMAIN 
028700         MOVE LOC-POSTCODE          TO ST-POSTCODE(ST-CNT)        RPBMAIN 
028800         MOVE LOC-LAT               TO ST-LAT(ST-CNT)             RPBMAIN 
028900         MOVE LOC-LNG               TO ST-LNG(ST-CNT)             RPBMAIN 
029000         MOVE LOC-HOME-FLAG         TO ST-HOME-FLAG(ST-CNT)       RPBMAIN 
029100                                                                  RPBMAIN 
029200         IF      LOC-LAT NOT = 0 AND LOC-LNG NOT = 0              RPBMAIN 
029300             MOVE 'Y'                TO ST-VALID-SW(ST-CNT)       RPBMAIN 
029400             ADD 1                    TO LOC-VALID-CNT            RPBMAIN 
029500             IF      LOC-HOME-FLAG = 'Y' AND ST-HOME-DX = 0       RPBMAIN 
029600                 MOVE ST-CNT            TO ST-HOME-DX             RPBMAIN 
029700             END-IF                                               RPBMAIN 
029800         ELSE                                                     RPBMAIN 
029900             MOVE 'N'                TO ST-VALID-SW(ST-CNT)       RPBMAIN 
030000             ADD 1                    TO LOC-SKIP-CNT             RPBMAIN 
030100         END-IF                                                   RPBMAIN 
030200     END-IF                                                       RPBMAIN 
030300     .                                                            RPBMAIN 
030400 SUB-2100-EXIT.                                                   RPBMAIN 
030500     EXIT.                                                        RPBMAIN 
030600*                                                                 RPBMAIN 
030700 SUB-2200-FIND-FALLBACK.                                          RPBMAIN 
030800*------------------------                                         RPBMAIN 
030900                                                                  RPBMAIN 
031000     IF      ST-IS-VALID(W-SUB-1)                                 RPBMAIN 
031100         MOVE W-SUB-1               TO ST-HOME-DX                 RPBMAIN 
031200     END-IF                                                       RPBMAIN 
031300     .                                                            RPBMAIN 
031400 SUB-2200-EXIT.                                                   RPBMAIN 
031500     EXIT.                                                        RPBMAIN 
031600*                                                                 RPBMAIN 
031700 SUB-8700-NORMALIZE-STREET.                                       RPBMAIN 
031800*--------------------------                                       RPBMAIN 
031900*    R1 - collapse runs of blanks, then standardize the leading   RPBMAIN 
032000*    "ul." abbreviation the same way the mail room does it.       RPBMAIN 
032100                                                                  RPBMAIN 
032200     MOVE SPACES               TO W-STREET-FINAL                  RPBMAIN 
032300     MOVE 0                    TO W-OUT-DX                        RPBMAIN 
032400     MOVE 'Y'                  TO W-PREV-BLANK-SW                 RPBMAIN 
032500                                                                  RPBMAIN 
032600     PERFORM SUB-8750-COLLAPSE-CHAR THRU SUB-8750-EXIT            RPBMAIN 
032700         VARYING W-CHAR-DX FROM 1 BY 1                            RPBMAIN 
032800           UNTIL W-CHAR-DX > 40                                   RPBMAIN 
032900                                                                  RPBMAIN 
033000     IF      W-STREET-FINAL(1:3) = 'UL.' OR                       RPBMAIN 
033100             W-STREET-FINAL(1:3) = 'Ul.'                          RPBMAIN 
033200         MOVE 'ul.'              TO W-STREET-FINAL(1:3)           RPBMAIN 
033300     ELSE                                                         RPBMAIN 
033400         IF  W-STREET-FINAL(1:5) = 'ULICA' OR                     RPBMAIN 
033500             W-STREET-FINAL(1:5) = 'Ulica'                        RPBMAIN 
033600             MOVE W-STREET-FINAL    TO W-STREET-WORK              RPBMAIN 
033700             MOVE SPACES             TO W-STREET-FINAL            RPBMAIN 
033800             STRING 'ul.' W-STREET-WORK(6:)                       RPBMAIN 
033900                 DELIMITED BY SIZE INTO W-STREET-FINAL            RPBMAIN 
034000         END-IF                                                   RPBMAIN 
034100     END-IF                                                       RPBMAIN 
034200                                                                  RPBMAIN 
034300     IF      W-STREET-FINAL(1:3) NOT = 'ul.' AND                  RPBMAIN 
034400             W-STREET-FINAL(1:3) NOT = 'al.' AND                  RPBMAIN 
034500             W-STREET-FINAL(1:3) NOT = 'pl.'                      RPBMAIN 
034600         MOVE W-STREET-FINAL        TO W-STREET-WORK              RPBMAIN 
034700         MOVE SPACES                 TO W-STREET-FINAL            RPBMAIN 
034800         STRING 'ul. ' W-STREET-WORK                              RPBMAIN 
034900             DELIMITED BY SIZE INTO W-STREET-FINAL                RPBMAIN 
035000     END-IF                                                       RPBMAIN 
035100     .                                                            RPBMAIN 
035200 SUB-8700-EXIT.                                                   RPBMAIN 
035300     EXIT.                                                        RPBMAIN 
035400*                                                                 RPBMAIN 
035500 SUB-8750-COLLAPSE-CHAR.                                          RPBMAIN 
035600*-------------------------                                        RPBMAIN 
035700                                                                  RPBMAIN 
035800     IF      W-STREET-WORK(W-CHAR-DX:1) = SPACE                   RPBMAIN 
035900         IF      W-PREV-NOT-BLANK                                 RPBMAIN 
036000             ADD 1              TO W-OUT-DX                       RPBMAIN 
036100             MOVE SPACE          TO W-STREET-FINAL(W-OUT-DX:1)    RPBMAIN 
036200             MOVE 'Y'            TO W-PREV-BLANK-SW               RPBMAIN 
036300         END-IF                                                   RPBMAIN 
036400     ELSE                                                         RPBMAIN 
036500         ADD 1                  TO W-OUT-DX                       RPBMAIN 
036600         MOVE W-STREET-WORK(W-CHAR-DX:1)                          RPBMAIN 
036700                                 TO W-STREET-FINAL(W-OUT-DX:1)    RPBMAIN 
036800         MOVE 'N'                TO W-PREV-BLANK-SW               RPBMAIN 
036900     END-IF                                                       RPBMAIN 
037000     .                                                            RPBMAIN 
037100 SUB-8750-EXIT.                                                   RPBMAIN 
037200     EXIT.                                                        RPBMAIN 
037300*                                                                 RPBMAIN 
037400 SUB-2400-BUILD-TABLE.                                            RPBMAIN 
037500*---------------------                                            RPBMAIN 
037600*    Home goes into table slot one; every other valid staged      RPBMAIN 
037700*    record follows in the order it was read.                     RPBMAIN 
037800                                                                  RPBMAIN 
037900     MOVE 1                    TO LOC-TABLE-CNT                   RPBMAIN 
038000     MOVE ST-NUMBER(ST-HOME-DX)   TO LT-NUMBER(1)                 RPBMAIN 
038100     MOVE ST-CITY(ST-HOME-DX)     TO LT-CITY(1)                   RPBMAIN 
038200     MOVE ST-STREET(ST-HOME-DX)   TO LT-STREET(1)                 RPBMAIN 
038300     MOVE ST-POSTCODE(ST-HOME-DX) TO LT-POSTCODE(1)               RPBMAIN 
038400     MOVE ST-LAT(ST-HOME-DX)      TO LT-LAT(1)                    RPBMAIN 
038500     MOVE ST-LNG(ST-HOME-DX)      TO LT-LNG(1)                    RPBMAIN 
038600     MOVE 'Y'                     TO LT-HOME-FLAG(1)              RPBMAIN 
038700     MOVE 1                       TO LOC-HOME-DX                  RPBMAIN 
038800                                                                  RPBMAIN 
038900     PERFORM SUB-2500-COPY-OTHER THRU SUB-2500-EXIT               RPBMAIN 
039000         VARYING W-SUB-1 FROM 1 BY 1                              RPBMAIN 
039100           UNTIL W-SUB-1 > ST-CNT                                 RPBMAIN 
039200     .                                                            RPBMAIN 
039300 SUB-2400-EXIT.                                                   RPBMAIN 
039400     EXIT.                                                        RPBMAIN 
039500*                                                                 RPBMAIN 
039600 SUB-2500-COPY-OTHER.                                             RPBMAIN 
039700*--------------------                                             RPBMAIN 
039800                                                                  RPBMAIN 
039900     IF      ST-IS-VALID(W-SUB-1) AND W-SUB-1 NOT = ST-HOME-DX    RPBMAIN 
040000         ADD 1                     TO LOC-TABLE-CNT               RPBMAIN 
040100         MOVE ST-NUMBER(W-SUB-1)     TO LT-NUMBER(LOC-TABLE-CNT)  RPBMAIN 
040200         MOVE ST-CITY(W-SUB-1)       TO LT-CITY(LOC-TABLE-CNT)    RPBMAIN 
040300         MOVE ST-STREET(W-SUB-1)     TO LT-STREET(LOC-TABLE-CNT)  RPBMAIN 
040400         MOVE ST-POSTCODE(W-SUB-1)   TO LT-POSTCODE(LOC-TABLE-CNT)RPBMAIN 
040500         MOVE ST-LAT(W-SUB-1)        TO LT-LAT(LOC-TABLE-CNT)     RPBMAIN 
040600         MOVE ST-LNG(W-SUB-1)        TO LT-LNG(LOC-TABLE-CNT)     RPBMAIN 
040700         MOVE 'N'               TO LT-HOME-FLAG(LOC-TABLE-CNT)    RPBMAIN 
040800     END-IF                                                       RPBMAIN 
040900     .                                                            RPBMAIN 
041000 SUB-2500-EXIT.                                                   RPBMAIN 
041100     EXIT.                                                        RPBMAIN 
041200*                                                                 RPBMAIN 
041300 SUB-2700-FLAG-DUPLICATES.                                        RPBMAIN 
041400*-------------------------                                        RPBMAIN 
041500*    R3 - count, for every table slot, how many earlier slots     RPBMAIN 
041600*    share its original coordinates.  Done against the untouched  RPBMAIN 
041700*    values before any offset is applied (SUB-2800 below).        RPBMAIN 
041800                                                                  RPBMAIN 
041900     PERFORM SUB-2750-ONE-SLOT THRU SUB-2750-EXIT                 RPBMAIN 
042000         VARYING W-SUB-1 FROM 1 BY 1                              RPBMAIN 
042100           UNTIL W-SUB-1 > LOC-TABLE-CNT                          RPBMAIN 
042200     .                                                            RPBMAIN 
042300 SUB-2700-EXIT.                                                   RPBMAIN 
042400     EXIT.                                                        RPBMAIN 
042500*                                                                 RPBMAIN 
042600 SUB-2750-ONE-SLOT.                                               RPBMAIN 
042700*--------------------                                             RPBMAIN 
042800                                                                  RPBMAIN 
042900     MOVE 0                    TO LT-DUP-CNT(W-SUB-1)             RPBMAIN 
043000     PERFORM SUB-2760-CHECK-EARLIER THRU SUB-2760-EXIT            RPBMAIN 
043100         VARYING W-SUB-2 FROM 1 BY 1                              RPBMAIN 
043200           UNTIL W-SUB-2 >= W-SUB-1                               RPBMAIN 
043300     .                                                            RPBMAIN 
043400 SUB-2750-EXIT.                                                   RPBMAIN 
043500     EXIT.                                                        RPBMAIN 
043600*                                                                 RPBMAIN 
043700 SUB-2760-CHECK-EARLIER.                                          RPBMAIN 
043800*--------------------------                                       RPBMAIN 
043900                                                                  RPBMAIN 
044000     IF      LT-LAT(W-SUB-2) = LT-LAT(W-SUB-1)                    RPBMAIN 
044100       AND   LT-LNG(W-SUB-2) = LT-LNG(W-SUB-1)                    RPBMAIN 
044200         ADD 1                  TO LT-DUP-CNT(W-SUB-1)            RPBMAIN 
044300     END-IF                                                       RPBMAIN 
044400     .                                                            RPBMAIN 
044500 SUB-2760-EXIT.                                                   RPBMAIN 
044600     EXIT.                                                        RPBMAIN 
044700*                                                                 RPBMAIN 
044800 SUB-2800-OFFSET-DUPLICATES.                                      RPBMAIN 
044900*---------------------------                                      RPBMAIN 
045000                                                                  RPBMAIN 
045100     PERFORM SUB-2850-ONE-OFFSET THRU SUB-2850-EXIT               RPBMAIN 
045200         VARYING W-SUB-1 FROM 1 BY 1                              RPBMAIN 
045300           UNTIL W-SUB-1 > LOC-TABLE-CNT                          RPBMAIN 
045400     .                                                            RPBMAIN 
045500 SUB-2800-EXIT.                                                   RPBMAIN 
045600     EXIT.                                                        RPBMAIN 
045700*                                                                 RPBMAIN 
045800 SUB-2850-ONE-OFFSET.                                             RPBMAIN 
045900*-----------------------                                          RPBMAIN 
046000                                                                  RPBMAIN 
046100     IF      LT-DUP-CNT(W-SUB-1) > 0                              RPBMAIN 
046200         COMPUTE LT-LAT(W-SUB-1) ROUNDED =                        RPBMAIN 
046300                 LT-LAT(W-SUB-1)                                  RPBMAIN 
046400               + (0.002 * LT-DUP-CNT(W-SUB-1))                    RPBMAIN 
046500         COMPUTE LT-LNG(W-SUB-1) ROUNDED =                        RPBMAIN 
046600                 LT-LNG(W-SUB-1)                                  RPBMAIN 
046700               + (0.002 * LT-DUP-CNT(W-SUB-1))                    RPBMAIN 
046800     END-IF                                                       RPBMAIN 
046900     .                                                            RPBMAIN 
047000 SUB-2850-EXIT.                                                   RPBMAIN 
047100     EXIT.                                                        RPBMAIN 
047200*                                                                 RPBMAIN 
047300 SUB-3000-BUILD-MATRIX.                                           RPBMAIN 
047400*----------------------                                           RPBMAIN 
047500                                                                  RPBMAIN 
047600     MOVE LOC-TABLE-CNT        TO RPB-LOC-CNT                     RPBMAIN 
047700     CALL 'RPBDIST' USING A-CONTROL LOC-TABLE DIST-MATRIX         RPBMAIN 
047800     .                                                            RPBMAIN 
047900 SUB-3000-EXIT.                                                   RPBMAIN 
048000     EXIT.                                                        RPBMAIN 
048100*                                                                 RPBMAIN 
048200 SUB-4000-RUN-ALGORITHMS.                                         RPBMAIN 
048300*------------------------                                         RPBMAIN 
048400*    R9 evaluation order is always NN, then NN+2-opt, then MST.   RPBMAIN 
048500                                                                  RPBMAIN 
048600     CALL 'RPBNN' USING A-CONTROL LOC-TABLE DIST-MATRIX           RPBMAIN 
048700                        TOUR-NN-PATH VISITED-NN-FLAGS             RPBMAIN 
048800                                                                  RPBMAIN 
048900     MOVE TOUR-NN-PATH           TO TOUR-OPT-PATH                 RPBMAIN 
049000     CALL 'RPBOPT' USING A-CONTROL DIST-MATRIX TOUR-OPT-PATH      RPBMAIN 
049100                                                                  RPBMAIN 
049200     CALL 'RPBMST' USING A-CONTROL DIST-MATRIX TOUR-MST-PATH      RPBMAIN 
049300                         VISITED-MST-FLAGS                        RPBMAIN 
049400                                                                  RPBMAIN 
049500     MOVE 'NEAREST NEIGHBOR'     TO AS-NAME(1)                    RPBMAIN 
049600     MOVE TOUR-NN-TOTAL-KM        TO AS-DISTANCE(1)               RPBMAIN 
049700     MOVE 'NN + 2-OPT'             TO AS-NAME(2)                  RPBMAIN 
049800     MOVE TOUR-OPT-TOTAL-KM        TO AS-DISTANCE(2)              RPBMAIN 
049900     MOVE 'MST APPROX'              TO AS-NAME(3)                 RPBMAIN 
050000     MOVE TOUR-MST-TOTAL-KM          TO AS-DISTANCE(3)            RPBMAIN 
050100     MOVE 'N'                         TO AS-BEST-FLAG(1)          RPBMAIN 
050200     MOVE 'N'                         TO AS-BEST-FLAG(2)          RPBMAIN 
050300     MOVE 'N'                         TO AS-BEST-FLAG(3)          RPBMAIN 
050400     .                                                            RPBMAIN 
050500 SUB-4000-EXIT.                                                   RPBMAIN 
050600     EXIT.                                                        RPBMAIN 
050700*                                                                 RPBMAIN 
050800 SUB-4400-SELECT-BEST.                                            RPBMAIN 
050900*---------------------                                            RPBMAIN 
051000*    R9 - minimum wins, ties settled by evaluation order.         RPBMAIN 
051100                                                                  RPBMAIN 
051200     MOVE 1                    TO AS-BEST-DX                      RPBMAIN 
051300     MOVE AS-DISTANCE(1)       TO W-BEST-DIST                     RPBMAIN 
051400                                                                  RPBMAIN 
051500     PERFORM SUB-4450-CHECK-ONE THRU SUB-4450-EXIT                RPBMAIN 
051600         VARYING W-SUB-1 FROM 2 BY 1                              RPBMAIN 
051700           UNTIL W-SUB-1 > 3                                      RPBMAIN 
051800                                                                  RPBMAIN 
051900     MOVE 'Y'                  TO AS-BEST-FLAG(AS-BEST-DX)        RPBMAIN 
052000     MOVE AS-NAME(AS-BEST-DX)  TO R-BEST-ALGORITHM                RPBMAIN 
052100     .                                                            RPBMAIN 
052200 SUB-4400-EXIT.                                                   RPBMAIN 
052300     EXIT.                                                        RPBMAIN 
052400*                                                                 RPBMAIN 
052500 SUB-4450-CHECK-ONE.                                              RPBMAIN 
052600*---------------------                                            RPBMAIN 
052700                                                                  RPBMAIN 
052800     IF      AS-DISTANCE(W-SUB-1) < W-BEST-DIST                   RPBMAIN 
052900         MOVE AS-DISTANCE(W-SUB-1) TO W-BEST-DIST                 RPBMAIN 
053000         MOVE W-SUB-1               TO AS-BEST-DX                 RPBMAIN 
053100     END-IF                                                       RPBMAIN 
053200     .                                                            RPBMAIN 
053300 SUB-4450-EXIT.                                                   RPBMAIN 
053400     EXIT.                                                        RPBMAIN 
053500*                                                                 RPBMAIN 
053600 SUB-5000-SPLIT-ALL.                                              RPBMAIN 
053700*-------------------                                              RPBMAIN 
053800*    U8 - every algorithm's tour is split into days so the report RPBMAIN 
053900*    can show days-used for the comparison block, not only the    RPBMAIN 
054000*    winner's itinerary.                                          RPBMAIN 
054100                                                                  RPBMAIN 
054200     MOVE 0                     TO DS-SEG-CNT                     RPBMAIN 
054300     MOVE LOC-TABLE-CNT          TO S-LOC-CNT                     RPBMAIN 
054400     MOVE RPB-MAX-DAILY-KM        TO S-MAX-DAILY-KM               RPBMAIN 
054500     MOVE 'S'                      TO S-FUNCTION-CODE             RPBMAIN 
054600                                                                  RPBMAIN 
054700     MOVE 'NEAREST NEIGHBOR'        TO S-ALGORITHM-NAME           RPBMAIN 
054800     CALL 'RPBSPLT' USING S-CONTROL TOUR-NN-PATH DIST-MATRIX      RPBMAIN 
054900                          LOC-TABLE DS-TABLE LOC-LABELS           RPBMAIN 
055000     MOVE S-DAYS-RESULT              TO AS-DAYS(1)                RPBMAIN 
055100                                                                  RPBMAIN 
055200     MOVE 'NN + 2-OPT'                 TO S-ALGORITHM-NAME        RPBMAIN 
055300     CALL 'RPBSPLT' USING S-CONTROL TOUR-OPT-PATH DIST-MATRIX     RPBMAIN 
055400                          LOC-TABLE DS-TABLE LOC-LABELS           RPBMAIN 
055500     MOVE S-DAYS-RESULT              TO AS-DAYS(2)                RPBMAIN 
055600                                                                  RPBMAIN 
055700     MOVE 'MST APPROX'                  TO S-ALGORITHM-NAME       RPBMAIN 
055800     CALL 'RPBSPLT' USING S-CONTROL TOUR-MST-PATH DIST-MATRIX     RPBMAIN 
055900                          LOC-TABLE DS-TABLE LOC-LABELS           RPBMAIN 
056000     MOVE S-DAYS-RESULT              TO AS-DAYS(3)                RPBMAIN 
056100     .                                                            RPBMAIN 
056200 SUB-5000-EXIT.                                                   RPBMAIN 
056300     EXIT.                                                        RPBMAIN 
056400*                                                                 RPBMAIN 
056500 SUB-5500-LABEL-BEST.                                             RPBMAIN 
056600*--------------------                                             RPBMAIN 
056700*    The day/order labels are only needed for the itinerary of    RPBMAIN 
056800*    whichever run actually won (R9) - relabeling all three would RPBMAIN 
056900*    just overwrite LOC-LABELS twice for nothing.                 RPBMAIN 
057000                                                                  RPBMAIN 
057100     MOVE AS-NAME(AS-BEST-DX)    TO S-ALGORITHM-NAME              RPBMAIN 
057200     MOVE 'L'                      TO S-FUNCTION-CODE             RPBMAIN 
057300                                                                  RPBMAIN 
057400     EVALUATE AS-BEST-DX                                          RPBMAIN 
057500         WHEN 1                                                   RPBMAIN 
057600             CALL 'RPBSPLT' USING S-CONTROL TOUR-NN-PATH          RPBMAIN 
057700                                  DIST-MATRIX LOC-TABLE           RPBMAIN 
057800                                  DS-TABLE LOC-LABELS             RPBMAIN 
057900         WHEN 2                                                   RPBMAIN 
058000             CALL 'RPBSPLT' USING S-CONTROL TOUR-OPT-PATH         RPBMAIN 
058100                                  DIST-MATRIX LOC-TABLE           RPBMAIN 
058200                                  DS-TABLE LOC-LABELS             RPBMAIN 
058300         WHEN 3                                                   RPBMAIN 
058400             CALL 'RPBSPLT' USING S-CONTROL TOUR-MST-PATH         RPBMAIN 
058500                                  DIST-MATRIX LOC-TABLE           RPBMAIN 
058600                                  DS-TABLE LOC-LABELS             RPBMAIN 
058700     END-EVALUATE                                                 RPBMAIN 
058800     .                                                            RPBMAIN 
058900 SUB-5500-EXIT.                                                   RPBMAIN 
059000     EXIT.                                                        RPBMAIN 
059100*                                                                 RPBMAIN 
059200 SUB-6000-WRITE-REPORT.                                           RPBMAIN 
059300*----------------------                                           RPBMAIN 
059400                                                                  RPBMAIN 
059500     MOVE LOC-TABLE-CNT           TO R-LOC-CNT                    RPBMAIN 
059600     MOVE RPB-MAX-DAILY-KM         TO R-MAX-DAILY-KM              RPBMAIN 
059700     MOVE LOC-VALID-CNT             TO R-VALID-CNT                RPBMAIN 
059800     MOVE LOC-SKIP-CNT               TO R-SKIP-CNT                RPBMAIN 
059900                                                                  RPBMAIN 
060000     CALL 'RPBRPT' USING R-CONTROL DS-TABLE AS-TABLE              RPBMAIN 
060100     .                                                            RPBMAIN 
060200 SUB-6000-EXIT.                                                   RPBMAIN 
060300     EXIT.                                                        RPBMAIN 
060400*                                                                 RPBMAIN 
060500 SUB-9000-SHUT-DOWN.                                              RPBMAIN 
060600*-------------------                                              RPBMAIN 
060700                                                                  RPBMAIN 
060800     CLOSE LOCATION-FILE                                          RPBMAIN 
060900                                                                  RPBMAIN 
061000     IF      RPB-TRACE-ON                                         RPBMAIN 
061100         DISPLAY 'RPBMAIN run complete'                           RPBMAIN 
061200     END-IF                                                       RPBMAIN 
061300     .                                                            RPBMAIN 
061400 SUB-9000-EXIT.                                                   RPBMAIN 
061500     EXIT.                                                        RPBMAIN 
