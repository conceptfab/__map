000100*===================== TERENEX EPD NADARZYN ===================*  RPBMST  
000200* Program : RPBMST                                                RPBMST  
000300* Purpose : Minimum-spanning-tree tour approximation (U6, R6b).   RPBMST  
000400*           Grows a spanning tree over the point table with       RPBMST  
000500*           Prim's algorithm, then walks the tree in preorder     RPBMST  
000600*           from the home point to lay the stops into a tour.     RPBMST  
000700*================================================================*RPBMST  
000800                                                                  RPBMST  
000900 IDENTIFICATION DIVISION.                                         RPBMST  
001000*========================                                         RPBMST  
001100                                                                  RPBMST  
001200 PROGRAM-ID.             RPBMST.                                  RPBMST  
001300 AUTHOR.                 R. SOBCZAK.                              RPBMST  
001400 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBMST  
001500 DATE-WRITTEN.           1989-03-14.                              RPBMST  
001600 DATE-COMPILED.                                                   RPBMST  
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBMST  
001800*                                                                 RPBMST  
001900* CHANGE LOG                                                      RPBMST  
002000*---------------------------------------------------------------- RPBMST  
002100* DATE        INIT  TICKET    DESCRIPTION                         RPBMST  
002200* ----------  ----  --------  ------------------------------------RPBMST  
002300* 1989-03-14  RS    RTP-012   First release - spanning-tree tour  RPBMST  
002400*                             offered alongside the nearest-stop  RPBMST  
002500*                             and edge-exchange runs.             RPBMST  
002600* 1993-04-02  RS    RTP-067   Raised point table to 100 entries.  RPBMST  
002700* 1996-02-27  RS    RTP-091   Preorder walk now visits a node's   RPBMST  
002800*                             children lowest number first, to    RPBMST  
002900*                             match the other two algorithms'     RPBMST  
003000*                             tie-break convention.               RPBMST  
003100* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBMST  
003200*                             this module, passed without change. RPBMST  
003300*================================================================*RPBMST  
003400                                                                  RPBMST  
003500 ENVIRONMENT DIVISION.                                            RPBMST  
003600*=====================                                            RPBMST  
003700                                                                  RPBMST  
003800 CONFIGURATION SECTION.                                           RPBMST  
003900*----------------------                                           RPBMST  
004000                                                                  RPBMST  
004100 SOURCE-COMPUTER.                                                 RPBMST  
004200     IBM-Z15.                                                     RPBMST  
004300                                                                  RPBMST  
004400 SPECIAL-NAMES.                                                   RPBMST  
004500     C01 IS TOP-OF-FORM                                           RPBMST  
004600     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBMST  
004700     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBMST  
004800            OFF STATUS IS RPB-TRACE-OFF.                          RPBMST  
004900                                                                  RPBMST  
005000 INPUT-OUTPUT SECTION.                                            RPBMST  
005100*---------------------                                            RPBMST  
005200                                                                  RPBMST  
005300 FILE-CONTROL.                                                    RPBMST  
005400*                                                                 RPBMST  
005500 DATA DIVISION.                                                   RPBMST  
005600*==============                                                   RPBMST  
005700                                                                  RPBMST  
005800 FILE SECTION.                                                    RPBMST  
005900*-------------                                                    RPBMST  
006000                                                                  RPBMST  
006100 WORKING-STORAGE SECTION.                                         RPBMST  
006200*------------------------                                         RPBMST  
006300                                                                  RPBMST  
006400 COPY RPBWS1.                                                     RPBMST  
006500                                                                  RPBMST  
006600 01  MST-PARENT.                                                  RPBMST  
006700     05  MST-PARENT-DX         PIC S9(4)  COMP                    RPBMST  
006800                               OCCURS 100.                        RPBMST  
006900     05  FILLER                PIC X(01).                         RPBMST  
007000                                                                  RPBMST  
007100 01  MST-KEY.                                                     RPBMST  
007200     05  MST-KEY-DX             PIC 9(5)V99                       RPBMST  
007300                               OCCURS 100.                        RPBMST  
007400     05  FILLER                 PIC X(01).                        RPBMST  
007500                                                                  RPBMST  
007600 01  MST-IN-TREE.                                                 RPBMST  
007700     05  MST-IN-TREE-SW         PIC X(01)                         RPBMST  
007800                               OCCURS 100.                        RPBMST  
007900         88  MST-IS-IN-TREE             VALUE 'Y'.                RPBMST  
008000         88  MST-NOT-IN-TREE             VALUE 'N'.               RPBMST  
008100     05  FILLER                 PIC X(01).                        RPBMST  
008200                                                                  RPBMST  
008300 01  DFS-STACK.                                                   RPBMST  
008400     05  DFS-STACK-TOP          PIC S9(4)  COMP.                  RPBMST  
008500     05  DFS-STACK-DX            PIC S9(4)  COMP                  RPBMST  
008600                               OCCURS 100.                        RPBMST  
008700     05  FILLER                  PIC X(01).                       RPBMST  
008800                                                                  RPBMST  
008900 01  W-BEST-DX                PIC S9(4)  COMP.                    RPBMST  
009000 01  W-BEST-KEY                PIC 9(5)V99.                       RPBMST  
009100 01  W-LOOKUP-KM               PIC 9(5)V99.                       RPBMST  
009200 01  W-PUSH-CNT                PIC S9(4)  COMP.                   RPBMST  
009300 01  W-VISIT-TOP               PIC S9(4)  COMP.                   RPBMST  
009400*                                                                 RPBMST  
009500 LINKAGE SECTION.                                                 RPBMST  
009600*----------------                                                 RPBMST  
009700                                                                  RPBMST  
009800 01  L-CONTROL.                                                   RPBMST  
009900     COPY RPBLNK.                                                 RPBMST  
010000                                                                  RPBMST  
010100 COPY RPBMATW.                                                    RPBMST  
010200                                                                  RPBMST  
010300 COPY RPBTRKW.                                                    RPBMST  
010400*                                                                 RPBMST  
010500 PROCEDURE DIVISION USING L-CONTROL DIST-MATRIX TOUR-PATH         RPBMST  
010600                          VISITED-FLAGS.                          RPBMST  
010700*=========================================================        RPBMST  
010800                                                                  RPBMST  
010900 MAIN.                                                            RPBMST  
011000*-----                                                            RPBMST  
011100                                                                  RPBMST  
011200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBMST  
011300                                                                  RPBMST  
011400     PERFORM SUB-2000-BUILD-MST THRU SUB-2000-EXIT                RPBMST  
011500                                                                  RPBMST  
011600     PERFORM SUB-3000-PREORDER-WALK THRU SUB-3000-EXIT            RPBMST  
011700                                                                  RPBMST  
011800     PERFORM SUB-4000-SHUT-DOWN THRU SUB-4000-EXIT                RPBMST  
011900     .                                                            RPBMST  
012000 MAIN-EXIT.                                                       RPBMST  
012100     GOBACK.                                                      RPBMST  
012200*                                                                 RPBMST  
012300 SUB-1000-START-UP.                                               RPBMST  
012400*------------------                                               RPBMST  
012500                                                                  RPBMST  
012600     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBMST  
012700                                                                  RPBMST  
012800     PERFORM SUB-1100-INIT-POINT THRU SUB-1100-EXIT               RPBMST  
012900         VARYING W-SUB-1 FROM 1 BY 1                              RPBMST  
013000           UNTIL W-SUB-1 > RPB-LOC-CNT                            RPBMST  
013100                                                                  RPBMST  
013200     MOVE 0                   TO MST-KEY-DX(1)                    RPBMST  
013300     MOVE 0                   TO TOUR-CNT                         RPBMST  
013400     MOVE 0                   TO TOUR-TOTAL-KM                    RPBMST  
013500                                                                  RPBMST  
013600     IF      RPB-TRACE-ON                                         RPBMST  
013700         DISPLAY 'RPBMST starting on ' RPB-LOC-CNT ' points'      RPBMST  
013800     END-IF                                                       RPBMST  
013900     .                                                            RPBMST  
014000 SUB-1000-EXIT.                                                   RPBMST  
014100     EXIT.                                                        RPBMST  
014200*                                                                 RPBMST  
014300 SUB-1100-INIT-POINT.                                             RPBMST  
014400*--------------------                                             RPBMST  
014500                                                                  RPBMST  
014600     MOVE 0                   TO MST-PARENT-DX(W-SUB-1)           RPBMST  
014700     MOVE 999999.99           TO MST-KEY-DX(W-SUB-1)              RPBMST  
014800     MOVE 'N'                 TO MST-IN-TREE-SW(W-SUB-1)          RPBMST  
014900     MOVE 'N'                 TO V-FLAG(W-SUB-1)                  RPBMST  
015000     .                                                            RPBMST  
015100 SUB-1100-EXIT.                                                   RPBMST  
015200     EXIT.                                                        RPBMST  
015300*                                                                 RPBMST  
015400 SUB-2000-BUILD-MST.                                              RPBMST  
015500*-------------------                                              RPBMST  
015600*    Prim's algorithm (R6b) - one point joins the tree per pass,  RPBMST  
015700*    always the cheapest edge from the tree to the outside.       RPBMST  
015800                                                                  RPBMST  
015900     PERFORM SUB-2100-PRIM-PASS THRU SUB-2100-EXIT                RPBMST  
016000         VARYING W-REC-CNT FROM 1 BY 1                            RPBMST  
016100           UNTIL W-REC-CNT > RPB-LOC-CNT                          RPBMST  
016200     .                                                            RPBMST  
016300 SUB-2000-EXIT.                                                   RPBMST  
016400     EXIT.                                                        RPBMST  
016500*                                                                 RPBMST  
016600 SUB-2100-PRIM-PASS.                                              RPBMST  
016700*-------------------                                              RPBMST  
016800                                                                  RPBMST  
016900     MOVE 0                   TO W-BEST-DX                        RPBMST  
017000     MOVE 999999.99           TO W-BEST-KEY                       RPBMST  
017100                                                                  RPBMST  
017200     PERFORM SUB-2150-FIND-BEST THRU SUB-2150-EXIT                RPBMST  
017300         VARYING W-SUB-1 FROM 1 BY 1                              RPBMST  
017400           UNTIL W-SUB-1 > RPB-LOC-CNT                            RPBMST  
017500                                                                  RPBMST  
017600     IF      W-BEST-DX = 0                                        RPBMST  
017700         GO TO SUB-2100-EXIT                                      RPBMST  
017800     END-IF                                                       RPBMST  
017900                                                                  RPBMST  
018000     MOVE 'Y'                 TO MST-IN-TREE-SW(W-BEST-DX)        RPBMST  
018100                                                                  RPBMST  
018200     PERFORM SUB-2180-UPDATE-KEY THRU SUB-2180-EXIT               RPBMST  
018300         VARYING W-SUB-2 FROM 1 BY 1                              RPBMST  
018400           UNTIL W-SUB-2 > RPB-LOC-CNT                            RPBMST  
018500     .                                                            RPBMST  
018600 SUB-2100-EXIT.                                                   RPBMST  
018700     EXIT.                                                        RPBMST  
018800*                                                                 RPBMST  
018900 SUB-2150-FIND-BEST.                                              RPBMST  
019000*--------------------                                             RPBMST  
019100                                                                  RPBMST  
019200     IF      MST-NOT-IN-TREE(W-SUB-1)                             RPBMST  
019300       AND   MST-KEY-DX(W-SUB-1) < W-BEST-KEY                     RPBMST  
019400         MOVE MST-KEY-DX(W-SUB-1) TO W-BEST-KEY                   RPBMST  
019500         MOVE W-SUB-1              TO W-BEST-DX                   RPBMST  
019600     END-IF                                                       RPBMST  
019700     .                                                            RPBMST  
019800 SUB-2150-EXIT.                                                   RPBMST  
019900     EXIT.                                                        RPBMST  
020000*                                                                 RPBMST  
020100 SUB-2180-UPDATE-KEY.                                             RPBMST  
020200*---------------------                                            RPBMST  
020300                                                                  RPBMST  
020400     IF      MST-NOT-IN-TREE(W-SUB-2)                             RPBMST  
020500         MOVE W-BEST-DX        TO W-SUB-1                         RPBMST  
020600         PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT         RPBMST  
020700         IF      W-LOOKUP-KM < MST-KEY-DX(W-SUB-2)                RPBMST  
020800             MOVE W-LOOKUP-KM  TO MST-KEY-DX(W-SUB-2)             RPBMST  
020900             MOVE W-BEST-DX    TO MST-PARENT-DX(W-SUB-2)          RPBMST  
021000         END-IF                                                   RPBMST  
021100     END-IF                                                       RPBMST  
021200     .                                                            RPBMST  
021300 SUB-2180-EXIT.                                                   RPBMST  
021400     EXIT.                                                        RPBMST  
021500*                                                                 RPBMST  
021600 SUB-3000-PREORDER-WALK.                                          RPBMST  
021700*-----------------------                                          RPBMST  
021800*    Iterative depth-first walk of the tree built above.  This    RPBMST  
021900*    box has no recursion, so the open branches are tracked on    RPBMST  
022000*    DFS-STACK the same way the sort/merge utility does it.       RPBMST  
022100                                                                  RPBMST  
022200     MOVE 1                   TO DFS-STACK-TOP                    RPBMST  
022300     MOVE 1                   TO DFS-STACK-DX(1)                  RPBMST  
022400                                                                  RPBMST  
022500     PERFORM SUB-3100-POP-NODE THRU SUB-3100-EXIT                 RPBMST  
022600         UNTIL DFS-STACK-TOP = 0                                  RPBMST  
022700                                                                  RPBMST  
022800     ADD 1                    TO TOUR-CNT                         RPBMST  
022900     MOVE 1                   TO TOUR-STOP(TOUR-CNT)              RPBMST  
023000     MOVE TOUR-STOP(TOUR-CNT - 1) TO W-SUB-1                      RPBMST  
023100     MOVE 1                   TO W-SUB-2                          RPBMST  
023200     PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT             RPBMST  
023300     ADD W-LOOKUP-KM          TO TOUR-TOTAL-KM                    RPBMST  
023400     .                                                            RPBMST  
023500 SUB-3000-EXIT.                                                   RPBMST  
023600     EXIT.                                                        RPBMST  
023700*                                                                 RPBMST  
023800 SUB-3100-POP-NODE.                                               RPBMST  
023900*------------------                                               RPBMST  
024000                                                                  RPBMST  
024100     MOVE DFS-STACK-DX(DFS-STACK-TOP) TO W-VISIT-TOP              RPBMST  
024200     SUBTRACT 1              FROM DFS-STACK-TOP                   RPBMST  
024300                                                                  RPBMST  
024400     IF      V-IS-UNVISITED(W-VISIT-TOP)                          RPBMST  
024500         MOVE 'Y'              TO V-FLAG(W-VISIT-TOP)             RPBMST  
024600         ADD 1                 TO TOUR-CNT                        RPBMST  
024700         MOVE W-VISIT-TOP      TO TOUR-STOP(TOUR-CNT)             RPBMST  
024800         IF      TOUR-CNT > 1                                     RPBMST  
024900             MOVE TOUR-STOP(TOUR-CNT - 1) TO W-SUB-1              RPBMST  
025000             MOVE W-VISIT-TOP              TO W-SUB-2             RPBMST  
025100             PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT     RPBMST  
025200             ADD W-LOOKUP-KM   TO TOUR-TOTAL-KM                   RPBMST  
025300         END-IF                                                   RPBMST  
025400         PERFORM SUB-3200-PUSH-CHILDREN THRU SUB-3200-EXIT        RPBMST  
025500     END-IF                                                       RPBMST  
025600     .                                                            RPBMST  
025700 SUB-3100-EXIT.                                                   RPBMST  
025800     EXIT.                                                        RPBMST  
025900*                                                                 RPBMST  
026000 SUB-3200-PUSH-CHILDREN.                                          RPBMST  
026100*-----------------------                                          RPBMST  
026200*    Push every unvisited node whose MST parent is the node we    RPBMST  
026300*    just visited, highest point number first, so the stack pops  RPBMST  
026400*    them off lowest number first.                                RPBMST  
026500                                                                  RPBMST  
026600     PERFORM SUB-3250-CHECK-CHILD THRU SUB-3250-EXIT              RPBMST  
026700         VARYING W-SUB-3 FROM RPB-LOC-CNT BY -1                   RPBMST  
026800           UNTIL W-SUB-3 = 0                                      RPBMST  
026900     .                                                            RPBMST  
027000 SUB-3200-EXIT.                                                   RPBMST  
027100     EXIT.                                                        RPBMST  
027200*                                                                 RPBMST  
027300 SUB-3250-CHECK-CHILD.                                            RPBMST  
027400*----------------------                                           RPBMST  
027500                                                                  RPBMST  
027600     IF      MST-PARENT-DX(W-SUB-3) = W-VISIT-TOP                 RPBMST  
027700       AND   V-IS-UNVISITED(W-SUB-3)                              RPBMST  
027800         ADD 1                 TO DFS-STACK-TOP                   RPBMST  
027900         MOVE W-SUB-3           TO DFS-STACK-DX(DFS-STACK-TOP)    RPBMST  
028000     END-IF                                                       RPBMST  
028100     .                                                            RPBMST  
028200 SUB-3250-EXIT.                                                   RPBMST  
028300     EXIT.                                                        RPBMST  
028400*                                                                 RPBMST  
028500 SUB-8900-GET-DISTANCE.                                           RPBMST  
028600*----------------------                                           RPBMST  
028700*    U11 lookup with the reverse-key fallback this shop always    RPBMST  
028800*    codes around the distance matrix.                            RPBMST  
028900                                                                  RPBMST  
029000     MOVE DM-KM(W-SUB-1 W-SUB-2) TO W-LOOKUP-KM                   RPBMST  
029100     IF      W-LOOKUP-KM = 0 AND W-SUB-1 NOT = W-SUB-2            RPBMST  
029200         MOVE DM-KM(W-SUB-2 W-SUB-1) TO W-LOOKUP-KM               RPBMST  
029300     END-IF                                                       RPBMST  
029400     .                                                            RPBMST  
029500 SUB-8900-EXIT.                                                   RPBMST  
029600     EXIT.                                                        RPBMST  
029700*                                                                 RPBMST  
029800 SUB-4000-SHUT-DOWN.                                              RPBMST  
029900*-------------------                                              RPBMST  
030000                                                                  RPBMST  
030100     IF      RPB-TRACE-ON                                         RPBMST  
030200         DISPLAY 'RPBMST finished, tour km ' TOUR-TOTAL-KM        RPBMST  
030300     END-IF                                                       RPBMST  
030400     .                                                            RPBMST  
030500 SUB-4000-EXIT.                                                   RPBMST  
030600     EXIT.                                                        RPBMST  
