000100*===================== TERENEX EPD NADARZYN ===================*  RPBWS1  
000200* Copybook: RPBWS1                                                RPBWS1  
000300* Common working-storage fields shared by every RPB module -      RPBWS1  
000400* first-call switch and the generic COMP subscripts used by       RPBWS1  
000500* table scans.  COPY this member before any module-specific       RPBWS1  
000600* WORKING-STORAGE items.                                          RPBWS1  
000700*                                                                 RPBWS1  
000800* Date        Init  Ticket    Description                         RPBWS1  
000900* ----------  ----  --------  ----------------------------------  RPBWS1  
001000* 1988-06-14  WK    RTP-001   First release                       RPBWS1  
001100* 1999-01-11  MP    RTP-114   Y2K - no date fields held here,     RPBWS1  
001200*                             reviewed and passed.                RPBWS1  
001300*================================================================*RPBWS1  
001400                                                                  RPBWS1  
001500 01  W-FIRST-CALL-SW         PIC X(01)       VALUE 'Y'.           RPBWS1  
001600     88  W-FIRST-CALL                        VALUE 'Y'.           RPBWS1  
001700     88  W-NOT-FIRST-CALL                    VALUE 'N'.           RPBWS1  
001800                                                                  RPBWS1  
001900 01  W-SUB-1                 PIC S9(4)  COMP.                     RPBWS1  
002000 01  W-SUB-2                 PIC S9(4)  COMP.                     RPBWS1  
002100 01  W-SUB-3                 PIC S9(4)  COMP.                     RPBWS1  
002200 01  W-SUB-4                 PIC S9(4)  COMP.                     RPBWS1  
002300 01  W-REC-CNT               PIC S9(4)  COMP VALUE 0.             RPBWS1  
