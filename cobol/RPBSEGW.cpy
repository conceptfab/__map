000100*===================== TERENEX EPD NADARZYN ===================*  RPBSEGW 
000200* Copybook: RPBSEGW                                               RPBSEGW 
000300* Daily-segment detail table (U8), per-point day/order label      RPBSEGW 
000400* table (U9) and the three-row algorithm-summary table (U7)       RPBSEGW 
000500* shared between RPBSPLT, RPBMAIN and RPBRPT.                     RPBSEGW 
000600*                                                                 RPBSEGW 
000700* Date        Init  Ticket    Description                         RPBSEGW 
000800* ----------  ----  --------  ----------------------------------  RPBSEGW 
000900* 1988-07-19  WK    RTP-004   First release                       RPBSEGW 
001000* 1994-11-08  RS    RTP-082   Added DS-ORDER-LABEL                RPBSEGW 
001100* 1999-01-11  MP    RTP-114   Y2K review - no date fields, passed.RPBSEGW 
001200*================================================================*RPBSEGW 
001300                                                                  RPBSEGW 
001400 01  DS-TABLE.                                                    RPBSEGW 
001500     05  DS-SEG-CNT               PIC S9(4)  COMP.                RPBSEGW 
001600     05  DS-OCCS.                                                 RPBSEGW 
001700         10  DS-ENTRY             OCCURS 200.                     RPBSEGW 
001900             15  DS-ALGORITHM      PIC X(20).                     RPBSEGW 
002000             15  DS-DAY            PIC 9(02).                     RPBSEGW 
002100             15  DS-SEQ            PIC 9(03).                     RPBSEGW 
002200             15  DS-FROM-NUM       PIC 9(04).                     RPBSEGW 
002300             15  DS-FROM-CITY      PIC X(30).                     RPBSEGW 
002400             15  DS-TO-NUM         PIC 9(04).                     RPBSEGW 
002500             15  DS-TO-CITY        PIC X(30).                     RPBSEGW 
002600             15  DS-KM             PIC 9(5)V99.                   RPBSEGW 
002700             15  DS-ORDER-LABEL    PIC X(06).                     RPBSEGW 
002800             15  FILLER            PIC X(01).                     RPBSEGW 
002810 * DS-OCCS-FLAT is a whole-table REDEFINES, used to blank         RPBSEGW 
002820 * out the day-segment table in a single MOVE before a new        RPBSEGW 
002830 * run builds it fresh.                                           RPBSEGW 
002840                                                                  RPBSEGW 
002850      05  DS-OCCS-FLAT REDEFINES DS-OCCS                          RPBSEGW 
002860                                PIC X(21400).                     RPBSEGW 
002870                                                                  RPBSEGW 
002900                                                                  RPBSEGW 
003000 01  LOC-LABELS.                                                  RPBSEGW 
003100     05  LL-NEXT-ORDER             PIC S9(4)  COMP.               RPBSEGW 
003200     05  FILLER                    PIC X(04).                     RPBSEGW 
003300     05  LL-OCCS.                                                 RPBSEGW 
003400         10  LL-ENTRY              OCCURS 100.                    RPBSEGW 
003600             15  LL-DAY             PIC 9(02).                    RPBSEGW 
003700             15  LL-ORDER           PIC 9(02).                    RPBSEGW 
003800             15  LL-ASSIGNED-SW     PIC X(01).                    RPBSEGW 
003900                 88  LL-IS-ASSIGNED         VALUE 'Y'.            RPBSEGW 
004000                 88  LL-NOT-ASSIGNED        VALUE 'N'.            RPBSEGW 
004100             15  FILLER             PIC X(01).                    RPBSEGW 
004200                                                                  RPBSEGW 
004300 01  AS-TABLE.                                                    RPBSEGW 
004400     05  AS-BEST-DX               PIC S9(4)  COMP.                RPBSEGW 
004500     05  AS-OCCS.                                                 RPBSEGW 
004600         10  AS-ENTRY              OCCURS 3.                      RPBSEGW 
004800             15  AS-NAME            PIC X(20).                    RPBSEGW 
004900             15  AS-DISTANCE        PIC 9(6)V99.                  RPBSEGW 
005000             15  AS-DAYS            PIC 9(02).                    RPBSEGW 
005100             15  AS-BEST-FLAG       PIC X(01).                    RPBSEGW 
005200             15  FILLER             PIC X(01).                    RPBSEGW 
