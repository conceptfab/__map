000100*===================== TERENEX EPD NADARZYN ===================*  RPBLOCW 
000200* Copybook: RPBLOCW                                               RPBLOCW 
000300* Location master record (LOCATION-FILE) and the in-memory        RPBLOCW 
000400* location table built from it by RPBMAIN at U1 intake time.      RPBLOCW 
000500* Table entries are prefixed LT- to avoid a name clash with the   RPBLOCW 
000600* FD record fields when both are COPYd into the same program.     RPBLOCW 
000700*                                                                 RPBLOCW 
000800* Date        Init  Ticket    Description                         RPBLOCW 
000900* ----------  ----  --------  ----------------------------------  RPBLOCW 
001000* 1988-06-14  WK    RTP-001   First release                       RPBLOCW 
001100* 1991-09-03  WK    RTP-041   Added LOC-HOME-FLAG                 RPBLOCW 
001200* 1999-01-11  MP    RTP-114   Y2K review - no date fields, passed.RPBLOCW 
001300*================================================================*RPBLOCW 
001400                                                                  RPBLOCW 
001500 01  LOCATION-FILE-REC.                                           RPBLOCW 
001600     05  LOC-NUMBER              PIC 9(04).                       RPBLOCW 
001700     05  LOC-CITY                PIC X(30).                       RPBLOCW 
001800     05  LOC-STREET              PIC X(40).                       RPBLOCW 
001900     05  LOC-POSTCODE             PIC X(06).                      RPBLOCW 
002000     05  LOC-LAT                 PIC S9(3)V9(6).                  RPBLOCW 
002100     05  LOC-LNG                 PIC S9(3)V9(6).                  RPBLOCW 
002200     05  LOC-HOME-FLAG           PIC X(01).                       RPBLOCW 
002300     05  FILLER                  PIC X(01).                       RPBLOCW 
002310 * LOCATION-FILE-ALT is a straight byte REDEFINES, used to        RPBLOCW 
002320 * test an input record for all-blank before it is unpacked.      RPBLOCW 
002330                                                                  RPBLOCW 
002340  01  LOCATION-FILE-ALT REDEFINES LOCATION-FILE-REC               RPBLOCW 
002350                                   PIC X(100).                    RPBLOCW 
002360                                                                  RPBLOCW 
002400                                                                  RPBLOCW 
002500 01  LOC-TABLE.                                                   RPBLOCW 
002600     05  LOC-TABLE-CNT           PIC S9(4)  COMP.                 RPBLOCW 
002700     05  LOC-VALID-CNT           PIC S9(4)  COMP.                 RPBLOCW 
002800     05  LOC-SKIP-CNT            PIC S9(4)  COMP.                 RPBLOCW 
002900     05  LOC-HOME-DX             PIC S9(4)  COMP.                 RPBLOCW 
003000     05  FILLER                  PIC X(04).                       RPBLOCW 
003100     05  LOC-TABLE-OCCS.                                          RPBLOCW 
003200         10  LT-ENTRY             OCCURS 100.                     RPBLOCW 
003400             15  LT-NUMBER        PIC 9(04).                      RPBLOCW 
003500             15  LT-CITY          PIC X(30).                      RPBLOCW 
003600             15  LT-STREET        PIC X(40).                      RPBLOCW 
003700             15  LT-POSTCODE      PIC X(06).                      RPBLOCW 
003800             15  LT-LAT           PIC S9(3)V9(6).                 RPBLOCW 
003900             15  LT-LNG           PIC S9(3)V9(6).                 RPBLOCW 
004000             15  LT-HOME-FLAG     PIC X(01).                      RPBLOCW 
004100             15  LT-DUP-CNT       PIC S9(1)  COMP.                RPBLOCW 
004200             15  FILLER           PIC X(01).                      RPBLOCW 
