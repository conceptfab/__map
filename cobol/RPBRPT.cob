000100*===================== TERENEX EPD NADARZYN ===================*  RPBRPT  
000200* Program : RPBRPT                                                RPBRPT  
000300* Purpose : Writes the algorithm-summary file and the printable   RPBRPT  
000400*           comparison/itinerary report (U10).  Owns both output  RPBRPT  
000500*           files so nothing downstream of RPBMAIN has to know a  RPBRPT  
000600*           print image from a data record.                       RPBRPT  
000700*================================================================*RPBRPT  
000800                                                                  RPBRPT  
000900 IDENTIFICATION DIVISION.                                         RPBRPT  
001000*========================                                         RPBRPT  
001100                                                                  RPBRPT  
001200 PROGRAM-ID.             RPBRPT.                                  RPBRPT  
001300 AUTHOR.                 M. PAWLAK.                               RPBRPT  
001400 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBRPT  
001500 DATE-WRITTEN.           1988-08-16.                              RPBRPT  
001600 DATE-COMPILED.                                                   RPBRPT  
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBRPT  
001800*                                                                 RPBRPT  
001900* CHANGE LOG                                                      RPBRPT  
002000*---------------------------------------------------------------- RPBRPT  
002100* DATE        INIT  TICKET    DESCRIPTION                         RPBRPT  
002200* ----------  ----  --------  ------------------------------------RPBRPT  
002300* 1988-08-16  WK    RTP-007   First release - comparison block andRPBRPT  
002400*                             day-by-day itinerary print image.   RPBRPT  
002500* 1991-02-04  WK    RTP-048   Added the run-parameter line under  RPBRPT  
002600*                             the report title.                   RPBRPT  
002700* 1994-11-08  RS    RTP-082   Detail line now prints the visit    RPBRPT  
002800*                             order label alongside each segment. RPBRPT  
002900* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBRPT  
003000*                             this module, passed without change. RPBRPT  
003100*================================================================*RPBRPT  
003200                                                                  RPBRPT  
003300 ENVIRONMENT DIVISION.                                            RPBRPT  
003400*=====================                                            RPBRPT  
003500                                                                  RPBRPT  
003600 CONFIGURATION SECTION.                                           RPBRPT  
003700*----------------------                                           RPBRPT  
003800                                                                  RPBRPT  
003900 SOURCE-COMPUTER.                                                 RPBRPT  
004000     IBM-Z15.                                                     RPBRPT  
004100                                                                  RPBRPT  
004200 SPECIAL-NAMES.                                                   RPBRPT  
004300     C01 IS TOP-OF-FORM                                           RPBRPT  
004400     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBRPT  
004500     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBRPT  
004600            OFF STATUS IS RPB-TRACE-OFF.                          RPBRPT  
004700                                                                  RPBRPT  
004800 INPUT-OUTPUT SECTION.                                            RPBRPT  
004900*---------------------                                            RPBRPT  
005000                                                                  RPBRPT  
005100 FILE-CONTROL.                                                    RPBRPT  
005200     SELECT SUMMARY-FILE    ASSIGN TO RPBSUM                      RPBRPT  
005300                             ORGANIZATION LINE SEQUENTIAL.        RPBRPT  
005400     SELECT ITINERARY-FILE  ASSIGN TO RPBITN                      RPBRPT  
005500                             ORGANIZATION LINE SEQUENTIAL.        RPBRPT  
005600*                                                                 RPBRPT  
005700 DATA DIVISION.                                                   RPBRPT  
005800*==============                                                   RPBRPT  
005900                                                                  RPBRPT  
006000 FILE SECTION.                                                    RPBRPT  
006100*-------------                                                    RPBRPT  
006200                                                                  RPBRPT  
006300 FD  SUMMARY-FILE.                                                RPBRPT  
006400                                                                  RPBRPT  
006500 01  SUMMARY-FILE-REC.                                            RPBRPT  
006600     05  SF-NAME                  PIC X(20).                      RPBRPT  
006700     05  SF-DISTANCE                PIC ZZZ,ZZ9.99.               RPBRPT  
006800     05  SF-DAYS                     PIC Z9.                      RPBRPT  
006900     05  SF-BEST-FLAG                 PIC X(01).                  RPBRPT  
007000     05  FILLER                        PIC X(47).                 RPBRPT  
007100                                                                  RPBRPT  
007200 FD  ITINERARY-FILE.                                              RPBRPT  
007300                                                                  RPBRPT  
007400 01  ITINERARY-FILE-REC               PIC X(132).                 RPBRPT  
007500                                                                  RPBRPT  
007600 WORKING-STORAGE SECTION.                                         RPBRPT  
007700*------------------------                                         RPBRPT  
007800                                                                  RPBRPT  
007900 COPY RPBWS1.                                                     RPBRPT  
008000                                                                  RPBRPT  
008100 01  W-PRINT-LINE                  PIC X(132).                    RPBRPT  
008200                                                                  RPBRPT  
008300 01  WS-HDR1-LINE.                                                RPBRPT  
008400     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
008500     05  H1-TITLE                    PIC X(38)                    RPBRPT  
008600         VALUE 'ROUTE PLANNING - ALGORITHM COMPARISON'.           RPBRPT  
008700     05  FILLER                     PIC X(93).                    RPBRPT  
008800                                                                  RPBRPT  
008900 01  WS-HDR2-LINE.                                                RPBRPT  
009000     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
009100     05  H2-LBL-1                    PIC X(11)                    RPBRPT  
009200         VALUE 'LOCATIONS  '.                                     RPBRPT  
009300     05  H2-LOC-CNT                   PIC ZZZ9.                   RPBRPT  
009400     05  H2-LBL-2                    PIC X(11)                    RPBRPT  
009500         VALUE '  VALID    '.                                     RPBRPT  
009600     05  H2-VALID-CNT                 PIC ZZZ9.                   RPBRPT  
009700     05  H2-LBL-3                    PIC X(11)                    RPBRPT  
009800         VALUE '  SKIPPED  '.                                     RPBRPT  
009900     05  H2-SKIP-CNT                  PIC ZZZ9.                   RPBRPT  
010000     05  H2-LBL-4                    PIC X(15)                    RPBRPT  
010100         VALUE '  MAX DAILY KM '.                                 RPBRPT  
010200     05  H2-MAX-KM                    PIC ZZZ,ZZ9.99.             RPBRPT  
010300     05  FILLER                     PIC X(61).                    RPBRPT  
010400                                                                  RPBRPT  
010500 01  WS-CMP-LINE.                                                 RPBRPT  
010600     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
010700     05  C-ALGORITHM                PIC X(20).                    RPBRPT  
010800     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
010900     05  C-DISTANCE                  PIC ZZZ,ZZ9.99.              RPBRPT  
011000     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
011100     05  C-DAYS                       PIC Z9.                     RPBRPT  
011200     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
011300     05  C-BEST-MARK                  PIC X(01).                  RPBRPT  
011400     05  FILLER                     PIC X(92).                    RPBRPT  
011500                                                                  RPBRPT  
011600 01  WS-DAYHDR-LINE.                                              RPBRPT  
011700     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
011800     05  DH-LITERAL                  PIC X(04)  VALUE 'DAY '.     RPBRPT  
011900     05  DH-DAY-NO                    PIC Z9.                     RPBRPT  
012000     05  FILLER                     PIC X(125).                   RPBRPT  
012100                                                                  RPBRPT  
012200 01  WS-DET-LINE.                                                 RPBRPT  
012300     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
012400     05  D-SEQ                       PIC ZZ9.                     RPBRPT  
012500     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
012600     05  D-FROM-NUM                   PIC ZZZ9.                   RPBRPT  
012700     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
012800     05  D-FROM-CITY                  PIC X(30).                  RPBRPT  
012900     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
013000     05  D-TO-NUM                      PIC ZZZ9.                  RPBRPT  
013100     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
013200     05  D-TO-CITY                     PIC X(30).                 RPBRPT  
013300     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
013400     05  D-KM                          PIC Z,ZZ9.99.              RPBRPT  
013500     05  FILLER                     PIC X(02)   VALUE SPACE.      RPBRPT  
013600     05  D-ORDER-LABEL                 PIC X(06).                 RPBRPT  
013700     05  FILLER                     PIC X(36).                    RPBRPT  
013800                                                                  RPBRPT  
013900*    WS-DET-LINE-ALT is a straight byte REDEFINES, used when      RPBRPT  
014000*    the print line needs to go out as one alphanumeric move.     RPBRPT  
014100                                                                  RPBRPT  
014200 01  WS-DET-LINE-ALT REDEFINES WS-DET-LINE                        RPBRPT  
014300                               PIC X(132).                        RPBRPT  
014400                                                                  RPBRPT  
014500 01  WS-DAYFTR-LINE.                                              RPBRPT  
014600     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
014700     05  DF-LITERAL                  PIC X(04)  VALUE 'DAY '.     RPBRPT  
014800     05  DF-DAY-NO                    PIC Z9.                     RPBRPT  
014900     05  DF-LITERAL-2                 PIC X(07)                   RPBRPT  
015000         VALUE ' TOTAL '.                                         RPBRPT  
015100     05  DF-KM                         PIC ZZZ,ZZ9.99.            RPBRPT  
015200     05  FILLER                     PIC X(108).                   RPBRPT  
015300                                                                  RPBRPT  
015400 01  WS-GRAND-LINE.                                               RPBRPT  
015500     05  FILLER                     PIC X(01)   VALUE SPACE.      RPBRPT  
015600     05  G-LITERAL                   PIC X(13)                    RPBRPT  
015700         VALUE 'GRAND TOTAL  '.                                   RPBRPT  
015800     05  G-KM                          PIC ZZZ,ZZ9.99.            RPBRPT  
015900     05  G-LITERAL-2                  PIC X(09)                   RPBRPT  
016000         VALUE ' KM OVER '.                                       RPBRPT  
016100     05  G-DAYS                        PIC Z9.                    RPBRPT  
016200     05  G-LITERAL-3                  PIC X(06)                   RPBRPT  
016300         VALUE ' DAYS '.                                          RPBRPT  
016400     05  FILLER                     PIC X(91).                    RPBRPT  
016500                                                                  RPBRPT  
016600 01  W-CUR-DAY                     PIC 9(02).                     RPBRPT  
016700 01  W-DAY-RUN-KM                   PIC 9(6)V99.                  RPBRPT  
016800 01  W-GRAND-KM                      PIC 9(6)V99.                 RPBRPT  
016900 01  W-FIRST-DETAIL-SW                PIC X(01)    VALUE 'Y'.     RPBRPT  
017000     88  W-FIRST-DETAIL                             VALUE 'Y'.    RPBRPT  
017100     88  W-NOT-FIRST-DETAIL                          VALUE 'N'.   RPBRPT  
017200*                                                                 RPBRPT  
017300 LINKAGE SECTION.                                                 RPBRPT  
017400*----------------                                                 RPBRPT  
017500                                                                  RPBRPT  
017600 01  L-CONTROL.                                                   RPBRPT  
017700     COPY RPBLNK.                                                 RPBRPT  
017800     05  L-VALID-CNT                PIC S9(4)  COMP.              RPBRPT  
017900     05  L-SKIP-CNT                  PIC S9(4)  COMP.             RPBRPT  
018000     05  L-BEST-ALGORITHM             PIC X(20).                  RPBRPT  
018100                                                                  RPBRPT  
018200 COPY RPBSEGW.                                                    RPBRPT  
018300*                                                                 RPBRPT  
018400 PROCEDURE DIVISION USING L-CONTROL DS-TABLE AS-TABLE.            RPBRPT  
018500*======================================================           RPBRPT  
018600                                                                  RPBRPT  
018700 MAIN.                                                            RPBRPT  
018800*-----                                                            RPBRPT  
018900                                                                  RPBRPT  
019000     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBRPT  
019100                                                                  RPBRPT  
019200     PERFORM SUB-2000-WRITE-SUMMARY THRU SUB-2000-EXIT            RPBRPT  
019300                                                                  RPBRPT  
019400     PERFORM SUB-3000-WRITE-HEADER THRU SUB-3000-EXIT             RPBRPT  
019500                                                                  RPBRPT  
019600     PERFORM SUB-4000-WRITE-COMPARISON THRU SUB-4000-EXIT         RPBRPT  
019700                                                                  RPBRPT  
019800     PERFORM SUB-5000-WRITE-ITINERARY THRU SUB-5000-EXIT          RPBRPT  
019900                                                                  RPBRPT  
020000     PERFORM SUB-6000-SHUT-DOWN THRU SUB-6000-EXIT                RPBRPT  
020100     .                                                            RPBRPT  
020200 MAIN-EXIT.                                                       RPBRPT  
020300     GOBACK.                                                      RPBRPT  
020400*                                                                 RPBRPT  
020500 SUB-1000-START-UP.                                               RPBRPT  
020600*------------------                                               RPBRPT  
020700                                                                  RPBRPT  
020800     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBRPT  
020900     OPEN OUTPUT SUMMARY-FILE                                     RPBRPT  
021000     OPEN OUTPUT ITINERARY-FILE                                   RPBRPT  
021100     .                                                            RPBRPT  
021200 SUB-1000-EXIT.                                                   RPBRPT  
021300     EXIT.                                                        RPBRPT  
021400*                                                                 RPBRPT  
021500 SUB-2000-WRITE-SUMMARY.                                          RPBRPT  
021600*-----------------------                                          RPBRPT  
021700*    One plain data record per algorithm - no print formatting,   RPBRPT  
021800*    this one is for the downstream load job, not for reading.    RPBRPT  
021900                                                                  RPBRPT  
022000     PERFORM SUB-2100-ONE-SUMMARY THRU SUB-2100-EXIT              RPBRPT  
022100         VARYING W-SUB-1 FROM 1 BY 1                              RPBRPT  
022200           UNTIL W-SUB-1 > 3                                      RPBRPT  
022300     .                                                            RPBRPT  
022400 SUB-2000-EXIT.                                                   RPBRPT  
022500     EXIT.                                                        RPBRPT  
022600*                                                                 RPBRPT  
022700 SUB-2100-ONE-SUMMARY.                                            RPBRPT  
022800*----------------------                                           RPBRPT  
022900                                                                  RPBRPT  
023000     MOVE AS-NAME(W-SUB-1)      TO SF-NAME                        RPBRPT  
023100     MOVE AS-DISTANCE(W-SUB-1)  TO SF-DISTANCE                    RPBRPT  
023200     MOVE AS-DAYS(W-SUB-1)      TO SF-DAYS                        RPBRPT  
023300     MOVE AS-BEST-FLAG(W-SUB-1) TO SF-BEST-FLAG                   RPBRPT  
023400     WRITE SUMMARY-FILE-REC                                       RPBRPT  
023500     .                                                            RPBRPT  
023600 SUB-2100-EXIT.                                                   RPBRPT  
023700     EXIT.                                                        RPBRPT  
023800*                                                                 RPBRPT  
023900 SUB-3000-WRITE-HEADER.                                           RPBRPT  
024000*----------------------                                           RPBRPT  
024100                                                                  RPBRPT  
024200     WRITE ITINERARY-FILE-REC FROM WS-HDR1-LINE                   RPBRPT  
024300                                                                  RPBRPT  
024400     MOVE RPB-LOC-CNT          TO H2-LOC-CNT                      RPBRPT  
024500     MOVE L-VALID-CNT          TO H2-VALID-CNT                    RPBRPT  
024600     MOVE L-SKIP-CNT           TO H2-SKIP-CNT                     RPBRPT  
024700     MOVE RPB-MAX-DAILY-KM     TO H2-MAX-KM                       RPBRPT  
024800     WRITE ITINERARY-FILE-REC FROM WS-HDR2-LINE                   RPBRPT  
024900     .                                                            RPBRPT  
025000 SUB-3000-EXIT.                                                   RPBRPT  
025100     EXIT.                                                        RPBRPT  
025200*                                                                 RPBRPT  
025300 SUB-4000-WRITE-COMPARISON.                                       RPBRPT  
025400*--------------------------                                       RPBRPT  
025500                                                                  RPBRPT  
025600     PERFORM SUB-4100-ONE-COMPARE THRU SUB-4100-EXIT              RPBRPT  
025700         VARYING W-SUB-1 FROM 1 BY 1                              RPBRPT  
025800           UNTIL W-SUB-1 > 3                                      RPBRPT  
025900     .                                                            RPBRPT  
026000 SUB-4000-EXIT.                                                   RPBRPT  
026100     EXIT.                                                        RPBRPT  
026200*                                                                 RPBRPT  
026300 SUB-4100-ONE-COMPARE.                                            RPBRPT  
026400*----------------------                                           RPBRPT  
026500                                                                  RPBRPT  
026600     MOVE AS-NAME(W-SUB-1)     TO C-ALGORITHM                     RPBRPT  
026700     MOVE AS-DISTANCE(W-SUB-1) TO C-DISTANCE                      RPBRPT  
026800     MOVE AS-DAYS(W-SUB-1)     TO C-DAYS                          RPBRPT  
026900     IF      AS-BEST-FLAG(W-SUB-1) = 'Y'                          RPBRPT  
027000         MOVE '*'               TO C-BEST-MARK                    RPBRPT  
027100     ELSE                                                         RPBRPT  
027200         MOVE SPACE              TO C-BEST-MARK                   RPBRPT  
027300     END-IF                                                       RPBRPT  
027400     WRITE ITINERARY-FILE-REC FROM WS-CMP-LINE                    RPBRPT  
027500     .                                                            RPBRPT  
027600 SUB-4100-EXIT.                                                   RPBRPT  
027700     EXIT.                                                        RPBRPT  
027800*                                                                 RPBRPT  
027900 SUB-5000-WRITE-ITINERARY.                                        RPBRPT  
028000*-------------------------                                        RPBRPT  
028100*    Control break on DS-DAY within the winning algorithm's rows. RPBRPT  
028200                                                                  RPBRPT  
028300     MOVE 0                   TO W-CUR-DAY                        RPBRPT  
028400     MOVE 0                   TO W-DAY-RUN-KM                     RPBRPT  
028500     MOVE 0                   TO W-GRAND-KM                       RPBRPT  
028600     MOVE 'Y'                 TO W-FIRST-DETAIL-SW                RPBRPT  
028700                                                                  RPBRPT  
028800     PERFORM SUB-5100-ONE-ROW THRU SUB-5100-EXIT                  RPBRPT  
028900         VARYING W-SUB-2 FROM 1 BY 1                              RPBRPT  
029000           UNTIL W-SUB-2 > DS-SEG-CNT                             RPBRPT  
029100                                                                  RPBRPT  
029200     IF      W-NOT-FIRST-DETAIL                                   RPBRPT  
029300         MOVE W-CUR-DAY         TO DF-DAY-NO                      RPBRPT  
029400         MOVE W-DAY-RUN-KM      TO DF-KM                          RPBRPT  
029500         WRITE ITINERARY-FILE-REC FROM WS-DAYFTR-LINE             RPBRPT  
029600     END-IF                                                       RPBRPT  
029700                                                                  RPBRPT  
029800     MOVE W-GRAND-KM           TO G-KM                            RPBRPT  
029900     MOVE W-CUR-DAY            TO G-DAYS                          RPBRPT  
030000     WRITE ITINERARY-FILE-REC FROM WS-GRAND-LINE                  RPBRPT  
030100     .                                                            RPBRPT  
030200 SUB-5000-EXIT.                                                   RPBRPT  
030300     EXIT.                                                        RPBRPT  
030400*                                                                 RPBRPT  
030500 SUB-5100-ONE-ROW.                                                RPBRPT  
030600*-----------------                                                RPBRPT  
030700                                                                  RPBRPT  
030800     IF      DS-ALGORITHM(W-SUB-2) = L-BEST-ALGORITHM             RPBRPT  
030900         IF      W-FIRST-DETAIL OR DS-DAY(W-SUB-2) NOT = W-CUR-DAYRPBRPT  
031000             IF      W-NOT-FIRST-DETAIL                           RPBRPT  
031100                 MOVE W-CUR-DAY     TO DF-DAY-NO                  RPBRPT  
031200                 MOVE W-DAY-RUN-KM  TO DF-KM                      RPBRPT  
031300                 WRITE ITINERARY-FILE-REC FROM WS-DAYFTR-LINE     RPBRPT  
031400             END-IF                                               RPBRPT  
031500             MOVE DS-DAY(W-SUB-2)   TO W-CUR-DAY                  RPBRPT  
031600             MOVE 0                  TO W-DAY-RUN-KM              RPBRPT  
031700             MOVE W-CUR-DAY           TO DH-DAY-NO                RPBRPT  
031800             WRITE ITINERARY-FILE-REC FROM WS-DAYHDR-LINE         RPBRPT  
031900             MOVE 'N'                  TO W-FIRST-DETAIL-SW       RPBRPT  
032000         END-IF                                                   RPBRPT  
032100                                                                  RPBRPT  
032200         MOVE DS-SEQ(W-SUB-2)        TO D-SEQ                     RPBRPT  
032300         MOVE DS-FROM-NUM(W-SUB-2)   TO D-FROM-NUM                RPBRPT  
032400         MOVE DS-FROM-CITY(W-SUB-2)  TO D-FROM-CITY               RPBRPT  
032500         MOVE DS-TO-NUM(W-SUB-2)     TO D-TO-NUM                  RPBRPT  
032600         MOVE DS-TO-CITY(W-SUB-2)    TO D-TO-CITY                 RPBRPT  
032700         MOVE DS-KM(W-SUB-2)         TO D-KM                      RPBRPT  
032800         MOVE DS-ORDER-LABEL(W-SUB-2) TO D-ORDER-LABEL            RPBRPT  
032900         WRITE ITINERARY-FILE-REC FROM WS-DET-LINE                RPBRPT  
033000                                                                  RPBRPT  
033100         ADD DS-KM(W-SUB-2)          TO W-DAY-RUN-KM              RPBRPT  
033200         ADD DS-KM(W-SUB-2)          TO W-GRAND-KM                RPBRPT  
033300     END-IF                                                       RPBRPT  
033400     .                                                            RPBRPT  
033500 SUB-5100-EXIT.                                                   RPBRPT  
033600     EXIT.                                                        RPBRPT  
033700*                                                                 RPBRPT  
033800 SUB-6000-SHUT-DOWN.                                              RPBRPT  
033900*-------------------                                              RPBRPT  
034000                                                                  RPBRPT  
034100     CLOSE SUMMARY-FILE                                           RPBRPT  
034200     CLOSE ITINERARY-FILE                                         RPBRPT  
034300                                                                  RPBRPT  
034400     IF      RPB-TRACE-ON                                         RPBRPT  
034500         DISPLAY 'RPBRPT complete, grand total ' W-GRAND-KM       RPBRPT  
034600     END-IF                                                       RPBRPT  
034700     .                                                            RPBRPT  
034800 SUB-6000-EXIT.                                                   RPBRPT  
034900     EXIT.                                                        RPBRPT  
