000100*===================== TERENEX EPD NADARZYN ===================*  RPBOPT  
000200* Program : RPBOPT                                                RPBOPT  
000300* Purpose : 2-opt edge-exchange improvement (U5, R6).  Takes the  RPBOPT  
000400*           tour built by RPBNN and keeps swapping pairs of legs  RPBOPT  
000500*           for as long as a swap shortens the total run, stoppingRPBOPT  
000600*           only when a full pass finds nothing left to improve.  RPBOPT  
000700*================================================================*RPBOPT  
000800                                                                  RPBOPT  
000900 IDENTIFICATION DIVISION.                                         RPBOPT  
001000*========================                                         RPBOPT  
001100                                                                  RPBOPT  
001200 PROGRAM-ID.             RPBOPT.                                  RPBOPT  
001300 AUTHOR.                 W. KOWALCZYK.                            RPBOPT  
001400 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBOPT  
001500 DATE-WRITTEN.           1988-07-12.                              RPBOPT  
001600 DATE-COMPILED.                                                   RPBOPT  
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBOPT  
001800*                                                                 RPBOPT  
001900* CHANGE LOG                                                      RPBOPT  
002000*---------------------------------------------------------------- RPBOPT  
002100* DATE        INIT  TICKET    DESCRIPTION                         RPBOPT  
002200* ----------  ----  --------  ------------------------------------RPBOPT  
002300* 1988-07-12  WK    RTP-005   First release - edge-exchange pass  RPBOPT  
002400*                             over the RPBNN tour.                RPBOPT  
002500* 1992-05-20  WK    RTP-055   Stopped comparing a leg against     RPBOPT  
002600*                             itself when the tour has only three RPBOPT  
002700*                             stops - was looping forever.        RPBOPT  
002800* 1993-04-02  RS    RTP-067   Raised point table to 100 entries.  RPBOPT  
002900* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBOPT  
003000*                             this module, passed without change. RPBOPT  
003100*================================================================*RPBOPT  
003200                                                                  RPBOPT  
003300 ENVIRONMENT DIVISION.                                            RPBOPT  
003400*=====================                                            RPBOPT  
003500                                                                  RPBOPT  
003600 CONFIGURATION SECTION.                                           RPBOPT  
003700*----------------------                                           RPBOPT  
003800                                                                  RPBOPT  
003900 SOURCE-COMPUTER.                                                 RPBOPT  
004000     IBM-Z15.                                                     RPBOPT  
004100                                                                  RPBOPT  
004200 SPECIAL-NAMES.                                                   RPBOPT  
004300     C01 IS TOP-OF-FORM                                           RPBOPT  
004400     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBOPT  
004500     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBOPT  
004600            OFF STATUS IS RPB-TRACE-OFF.                          RPBOPT  
004700                                                                  RPBOPT  
004800 INPUT-OUTPUT SECTION.                                            RPBOPT  
004900*---------------------                                            RPBOPT  
005000                                                                  RPBOPT  
005100 FILE-CONTROL.                                                    RPBOPT  
005200*                                                                 RPBOPT  
005300 DATA DIVISION.                                                   RPBOPT  
005400*==============                                                   RPBOPT  
005500                                                                  RPBOPT  
005600 FILE SECTION.                                                    RPBOPT  
005700*-------------                                                    RPBOPT  
005800                                                                  RPBOPT  
005900 WORKING-STORAGE SECTION.                                         RPBOPT  
006000*------------------------                                         RPBOPT  
006100                                                                  RPBOPT  
006200 COPY RPBWS1.                                                     RPBOPT  
006300                                                                  RPBOPT  
006400 01  W-IMPROVED-SW            PIC X(01)       VALUE 'N'.          RPBOPT  
006500     88  W-TOUR-IMPROVED                       VALUE 'Y'.         RPBOPT  
006600     88  W-TOUR-STABLE                         VALUE 'N'.         RPBOPT  
006700                                                                  RPBOPT  
006800 01  W-OLD-KM-1               PIC 9(5)V99.                        RPBOPT  
006900 01  W-OLD-KM-2               PIC 9(5)V99.                        RPBOPT  
007000 01  W-NEW-KM-1               PIC 9(5)V99.                        RPBOPT  
007100 01  W-NEW-KM-2               PIC 9(5)V99.                        RPBOPT  
007200 01  W-OLD-TOTAL               PIC 9(6)V99.                       RPBOPT  
007300 01  W-NEW-TOTAL               PIC 9(6)V99.                       RPBOPT  
007400 01  W-LOOKUP-KM               PIC 9(5)V99.                       RPBOPT  
007500 01  W-LOW-DX                  PIC S9(4)  COMP.                   RPBOPT  
007600 01  W-HIGH-DX                 PIC S9(4)  COMP.                   RPBOPT  
007700 01  W-SWAP-HOLD                PIC 9(04).                        RPBOPT  
007800 01  W-LAST-LEG                PIC S9(4)  COMP.                   RPBOPT  
007900*                                                                 RPBOPT  
008000 LINKAGE SECTION.                                                 RPBOPT  
008100*----------------                                                 RPBOPT  
008200                                                                  RPBOPT  
008300 01  L-CONTROL.                                                   RPBOPT  
008400     COPY RPBLNK.                                                 RPBOPT  
008500                                                                  RPBOPT  
008600 COPY RPBMATW.                                                    RPBOPT  
008700                                                                  RPBOPT  
008800 COPY RPBTRKW.                                                    RPBOPT  
008900*                                                                 RPBOPT  
009000 PROCEDURE DIVISION USING L-CONTROL DIST-MATRIX TOUR-PATH.        RPBOPT  
009100*==========================================================       RPBOPT  
009200                                                                  RPBOPT  
009300 MAIN.                                                            RPBOPT  
009400*-----                                                            RPBOPT  
009500                                                                  RPBOPT  
009600     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBOPT  
009700                                                                  RPBOPT  
009800     PERFORM SUB-2000-IMPROVE-TOUR THRU SUB-2000-EXIT             RPBOPT  
009900         UNTIL W-TOUR-STABLE                                      RPBOPT  
010000                                                                  RPBOPT  
010100     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT                RPBOPT  
010200     .                                                            RPBOPT  
010300 MAIN-EXIT.                                                       RPBOPT  
010400     GOBACK.                                                      RPBOPT  
010500*                                                                 RPBOPT  
010600 SUB-1000-START-UP.                                               RPBOPT  
010700*------------------                                               RPBOPT  
010800                                                                  RPBOPT  
010900     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBOPT  
011000     COMPUTE W-LAST-LEG = TOUR-CNT - 1                            RPBOPT  
011100                                                                  RPBOPT  
011200     IF      RPB-TRACE-ON                                         RPBOPT  
011300         DISPLAY 'RPBOPT starting, tour km ' TOUR-TOTAL-KM        RPBOPT  
011400     END-IF                                                       RPBOPT  
011500     .                                                            RPBOPT  
011600 SUB-1000-EXIT.                                                   RPBOPT  
011700     EXIT.                                                        RPBOPT  
011800*                                                                 RPBOPT  
011900 SUB-2000-IMPROVE-TOUR.                                           RPBOPT  
012000*----------------------                                           RPBOPT  
012100*    One full scan of every pair of legs (R6).  A single swap is  RPBOPT  
012200*    taken the moment it is found, and the scan starts over -     RPBOPT  
012300*    this shop never bothered chasing the "best of the pass"      RPBOPT  
012400*    swap, the tour is short enough it does not matter.           RPBOPT  
012500                                                                  RPBOPT  
012600     MOVE 'N'                 TO W-IMPROVED-SW                    RPBOPT  
012700                                                                  RPBOPT  
012800     PERFORM SUB-2050-ONE-ROW THRU SUB-2050-EXIT                  RPBOPT  
012900         VARYING W-SUB-1 FROM 1 BY 1                              RPBOPT  
013000           UNTIL W-SUB-1 > W-LAST-LEG OR W-TOUR-IMPROVED          RPBOPT  
013100     .                                                            RPBOPT  
013200 SUB-2000-EXIT.                                                   RPBOPT  
013300     EXIT.                                                        RPBOPT  
013400*                                                                 RPBOPT  
013500 SUB-2050-ONE-ROW.                                                RPBOPT  
013600*-----------------                                                RPBOPT  
013700                                                                  RPBOPT  
013800     PERFORM SUB-2060-ONE-PAIR THRU SUB-2060-EXIT                 RPBOPT  
013900         VARYING W-SUB-2 FROM W-SUB-1 BY 1                        RPBOPT  
014000           UNTIL W-SUB-2 > W-LAST-LEG OR W-TOUR-IMPROVED          RPBOPT  
014100     .                                                            RPBOPT  
014200 SUB-2050-EXIT.                                                   RPBOPT  
014300     EXIT.                                                        RPBOPT  
014400*                                                                 RPBOPT  
014500 SUB-2060-ONE-PAIR.                                               RPBOPT  
014600*------------------                                               RPBOPT  
014700                                                                  RPBOPT  
014800     IF      W-SUB-2 > W-SUB-1 + 1                                RPBOPT  
014900         PERFORM SUB-2100-TRY-SWAP THRU SUB-2100-EXIT             RPBOPT  
015000     END-IF                                                       RPBOPT  
015100     .                                                            RPBOPT  
015200 SUB-2060-EXIT.                                                   RPBOPT  
015300     EXIT.                                                        RPBOPT  
015400*                                                                 RPBOPT  
015500 SUB-2100-TRY-SWAP.                                               RPBOPT  
015600*------------------                                               RPBOPT  
015700*    Candidate swap reverses the run of stops between leg         RPBOPT  
015800*    W-SUB-1 and leg W-SUB-2.  Compare the two legs being broken  RPBOPT  
015900*    against the two legs that would replace them.                RPBOPT  
016000                                                                  RPBOPT  
016100     MOVE TOUR-STOP(W-SUB-1)     TO W-LOW-DX                      RPBOPT  
016200     MOVE TOUR-STOP(W-SUB-1 + 1) TO W-SUB-3                       RPBOPT  
016300     MOVE TOUR-STOP(W-SUB-2)     TO W-SUB-4                       RPBOPT  
016400     MOVE TOUR-STOP(W-SUB-2 + 1) TO W-HIGH-DX                     RPBOPT  
016500                                                                  RPBOPT  
016600     PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT             RPBOPT  
016700     MOVE W-LOOKUP-KM         TO W-OLD-KM-1                       RPBOPT  
016800                                                                  RPBOPT  
016900     PERFORM SUB-8910-LOOKUP-ALT THRU SUB-8910-EXIT               RPBOPT  
017000     MOVE W-LOOKUP-KM         TO W-OLD-KM-2                       RPBOPT  
017100                                                                  RPBOPT  
017200     PERFORM SUB-8920-LOOKUP-NEW THRU SUB-8920-EXIT               RPBOPT  
017300     .                                                            RPBOPT  
017400 SUB-2100-EXIT.                                                   RPBOPT  
017500     EXIT.                                                        RPBOPT  
017600*                                                                 RPBOPT  
017700 SUB-8900-GET-DISTANCE.                                           RPBOPT  
017800*----------------------                                           RPBOPT  
017900*    U11 lookup for the leg being broken (W-LOW-DX to W-SUB-3).   RPBOPT  
018000                                                                  RPBOPT  
018100     MOVE DM-KM(W-LOW-DX W-SUB-3) TO W-LOOKUP-KM                  RPBOPT  
018200     IF      W-LOOKUP-KM = 0 AND W-LOW-DX NOT = W-SUB-3           RPBOPT  
018300         MOVE DM-KM(W-SUB-3 W-LOW-DX) TO W-LOOKUP-KM              RPBOPT  
018400     END-IF                                                       RPBOPT  
018500     .                                                            RPBOPT  
018600 SUB-8900-EXIT.                                                   RPBOPT  
018700     EXIT.                                                        RPBOPT  
018800*                                                                 RPBOPT  
018900 SUB-8910-LOOKUP-ALT.                                             RPBOPT  
019000*--------------------                                             RPBOPT  
019100*    U11 lookup for the second leg being broken (W-SUB-4 to       RPBOPT  
019200*    W-HIGH-DX).                                                  RPBOPT  
019300                                                                  RPBOPT  
019400     MOVE DM-KM(W-SUB-4 W-HIGH-DX) TO W-LOOKUP-KM                 RPBOPT  
019500     IF      W-LOOKUP-KM = 0 AND W-SUB-4 NOT = W-HIGH-DX          RPBOPT  
019600         MOVE DM-KM(W-HIGH-DX W-SUB-4) TO W-LOOKUP-KM             RPBOPT  
019700     END-IF                                                       RPBOPT  
019800     .                                                            RPBOPT  
019900 SUB-8910-EXIT.                                                   RPBOPT  
020000     EXIT.                                                        RPBOPT  
020100*                                                                 RPBOPT  
020200 SUB-8920-LOOKUP-NEW.                                             RPBOPT  
020300*--------------------                                             RPBOPT  
020400*    U11 lookups for the two legs that would replace the broken   RPBOPT  
020500*    pair, then the improvement test and the reversal itself.     RPBOPT  
020600                                                                  RPBOPT  
020700     MOVE DM-KM(W-LOW-DX W-SUB-4) TO W-LOOKUP-KM                  RPBOPT  
020800     IF      W-LOOKUP-KM = 0 AND W-LOW-DX NOT = W-SUB-4           RPBOPT  
020900         MOVE DM-KM(W-SUB-4 W-LOW-DX) TO W-LOOKUP-KM              RPBOPT  
021000     END-IF                                                       RPBOPT  
021100     MOVE W-LOOKUP-KM         TO W-NEW-KM-1                       RPBOPT  
021200                                                                  RPBOPT  
021300     MOVE DM-KM(W-SUB-3 W-HIGH-DX) TO W-LOOKUP-KM                 RPBOPT  
021400     IF      W-LOOKUP-KM = 0 AND W-SUB-3 NOT = W-HIGH-DX          RPBOPT  
021500         MOVE DM-KM(W-HIGH-DX W-SUB-3) TO W-LOOKUP-KM             RPBOPT  
021600     END-IF                                                       RPBOPT  
021700     MOVE W-LOOKUP-KM         TO W-NEW-KM-2                       RPBOPT  
021800                                                                  RPBOPT  
021900     COMPUTE W-OLD-TOTAL = W-OLD-KM-1 + W-OLD-KM-2                RPBOPT  
022000     COMPUTE W-NEW-TOTAL = W-NEW-KM-1 + W-NEW-KM-2                RPBOPT  
022100                                                                  RPBOPT  
022200     IF      W-NEW-TOTAL < W-OLD-TOTAL                            RPBOPT  
022300         PERFORM SUB-8930-REVERSE-SEGMENT THRU SUB-8930-EXIT      RPBOPT  
022400         COMPUTE TOUR-TOTAL-KM =                                  RPBOPT  
022500                 TOUR-TOTAL-KM - W-OLD-TOTAL + W-NEW-TOTAL        RPBOPT  
022600         MOVE 'Y'              TO W-IMPROVED-SW                   RPBOPT  
022700     END-IF                                                       RPBOPT  
022800     .                                                            RPBOPT  
022900 SUB-8920-EXIT.                                                   RPBOPT  
023000     EXIT.                                                        RPBOPT  
023100*                                                                 RPBOPT  
023200 SUB-8930-REVERSE-SEGMENT.                                        RPBOPT  
023300*-------------------------                                        RPBOPT  
023400*    Reverses TOUR-STOP from position W-SUB-1 + 1 through         RPBOPT  
023500*    position W-SUB-2, working inward from both ends.             RPBOPT  
023600                                                                  RPBOPT  
023700     MOVE W-SUB-1             TO W-LOW-DX                         RPBOPT  
023800     ADD 1                    TO W-LOW-DX                         RPBOPT  
023900     MOVE W-SUB-2             TO W-HIGH-DX                        RPBOPT  
024000                                                                  RPBOPT  
024100     PERFORM SUB-8940-SWAP-PAIR THRU SUB-8940-EXIT                RPBOPT  
024200         UNTIL W-LOW-DX >= W-HIGH-DX                              RPBOPT  
024300     .                                                            RPBOPT  
024400 SUB-8930-EXIT.                                                   RPBOPT  
024500     EXIT.                                                        RPBOPT  
024600*                                                                 RPBOPT  
024700 SUB-8940-SWAP-PAIR.                                              RPBOPT  
024800*-------------------                                              RPBOPT  
024900                                                                  RPBOPT  
025000     MOVE TOUR-STOP(W-LOW-DX)  TO W-SWAP-HOLD                     RPBOPT  
025100     MOVE TOUR-STOP(W-HIGH-DX) TO TOUR-STOP(W-LOW-DX)             RPBOPT  
025200     MOVE W-SWAP-HOLD          TO TOUR-STOP(W-HIGH-DX)            RPBOPT  
025300                                                                  RPBOPT  
025400     ADD 1                     TO W-LOW-DX                        RPBOPT  
025500     SUBTRACT 1 FROM W-HIGH-DX                                    RPBOPT  
025600     .                                                            RPBOPT  
025700 SUB-8940-EXIT.                                                   RPBOPT  
025800     EXIT.                                                        RPBOPT  
025900*                                                                 RPBOPT  
026000 SUB-3000-SHUT-DOWN.                                              RPBOPT  
026100*-------------------                                              RPBOPT  
026200                                                                  RPBOPT  
026300     IF      RPB-TRACE-ON                                         RPBOPT  
026400         DISPLAY 'RPBOPT finished, tour km ' TOUR-TOTAL-KM        RPBOPT  
026500     END-IF                                                       RPBOPT  
026600     .                                                            RPBOPT  
026700 SUB-3000-EXIT.                                                   RPBOPT  
026800     EXIT.                                                        RPBOPT  
