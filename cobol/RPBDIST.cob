000100*===================== TERENEX EPD NADARZYN ===================*  RPBDIST 
000200* Program : RPBDIST                                               RPBDIST 
000300* Purpose : Build the symmetric great-circle distance matrix      RPBDIST 
000400*           over the validated location table (U2, U3).  Called   RPBDIST 
000500*           once by RPBMAIN after location intake.  The sine,     RPBDIST 
000600*           cosine, arc-sine and square-root routines below are   RPBDIST 
000700*           this shop's own series-expansion / Newton iteration   RPBDIST 
000800*           code - the compiler on this box has no built-in       RPBDIST 
000900*           trigonometric functions.                              RPBDIST 
001000*================================================================*RPBDIST 
001100                                                                  RPBDIST 
001200 IDENTIFICATION DIVISION.                                         RPBDIST 
001300*========================                                         RPBDIST 
001400                                                                  RPBDIST 
001500 PROGRAM-ID.             RPBDIST.                                 RPBDIST 
001600 AUTHOR.                 W. KOWALCZYK.                            RPBDIST 
001700 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBDIST 
001800 DATE-WRITTEN.           1988-06-21.                              RPBDIST 
001900 DATE-COMPILED.                                                   RPBDIST 
002000 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBDIST 
002100*                                                                 RPBDIST 
002200* CHANGE LOG                                                      RPBDIST 
002300*---------------------------------------------------------------- RPBDIST 
002400* DATE        INIT  TICKET    DESCRIPTION                         RPBDIST 
002500* ----------  ----  --------  ------------------------------------RPBDIST 
002600* 1988-06-21  WK    RTP-002   First release - haversine distance  RPBDIST 
002700*                             matrix for the Nadarzyn visit route.RPBDIST 
002800* 1990-02-09  WK    RTP-029   Corrected sign handling for points  RPBDIST 
002900*                             west/south of Nadarzyn.             RPBDIST 
003000* 1993-04-02  RS    RTP-067   Raised point table to 100 entries.  RPBDIST 
003100* 1996-08-14  RS    RTP-098   Added two more series terms to the  RPBDIST 
003200*                             sine/cosine routines - Bialystok runRPBDIST 
003300*                             was showing 0.4 km drift at range.  RPBDIST 
003400* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBDIST 
003500*                             this module, passed without change. RPBDIST 
003600*================================================================*RPBDIST 
003700                                                                  RPBDIST 
003800 ENVIRONMENT DIVISION.                                            RPBDIST 
003900*=====================                                            RPBDIST 
004000                                                                  RPBDIST 
004100 CONFIGURATION SECTION.                                           RPBDIST 
004200*----------------------                                           RPBDIST 
004300                                                                  RPBDIST 
004400 SOURCE-COMPUTER.                                                 RPBDIST 
004500     IBM-Z15.                                                     RPBDIST 
004600*    IBM-Z15 DEBUGGING MODE.                                      RPBDIST 
004700                                                                  RPBDIST 
004800 SPECIAL-NAMES.                                                   RPBDIST 
004900     C01 IS TOP-OF-FORM                                           RPBDIST 
005000     CLASS W-RADIAN-DIGIT   IS '0' THRU '9'                       RPBDIST 
005100     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBDIST 
005200            OFF STATUS IS RPB-TRACE-OFF.                          RPBDIST 
005300                                                                  RPBDIST 
005400 INPUT-OUTPUT SECTION.                                            RPBDIST 
005500*---------------------                                            RPBDIST 
005600                                                                  RPBDIST 
005700 FILE-CONTROL.                                                    RPBDIST 
005800*                                                                 RPBDIST 
005900 DATA DIVISION.                                                   RPBDIST 
006000*==============                                                   RPBDIST 
006100                                                                  RPBDIST 
006200 FILE SECTION.                                                    RPBDIST 
006300*-------------                                                    RPBDIST 
006400                                                                  RPBDIST 
006500 WORKING-STORAGE SECTION.                                         RPBDIST 
006600*------------------------                                         RPBDIST 
006700                                                                  RPBDIST 
006800 COPY RPBWS1.                                                     RPBDIST 
006900                                                                  RPBDIST 
007000 01  W-PI                     PIC 9(01)V9(11) VALUE 3.14159265359.RPBDIST 
007100 01  W-EARTH-RADIUS-KM        PIC 9(04)V9(04) VALUE 6371.0088.    RPBDIST 
007200                                                                  RPBDIST 
007300 01  W-PHI-1                  PIC S9(1)V9(9)  COMP.               RPBDIST 
007400 01  W-PHI-2                  PIC S9(1)V9(9)  COMP.               RPBDIST 
007500 01  W-DELTA-PHI-2            PIC S9(1)V9(9)  COMP.               RPBDIST 
007600 01  W-DELTA-LAMBDA-2         PIC S9(1)V9(9)  COMP.               RPBDIST 
007700                                                                  RPBDIST 
007800 01  W-ANGLE                  PIC S9(1)V9(9)  COMP.               RPBDIST 
007900 01  W-SIN-RESULT             PIC S9(1)V9(9)  COMP.               RPBDIST 
008000 01  W-COS-RESULT             PIC S9(1)V9(9)  COMP.               RPBDIST 
008100 01  W-SIN-DPHI               PIC S9(1)V9(9)  COMP.               RPBDIST 
008200 01  W-SIN-DLAMBDA            PIC S9(1)V9(9)  COMP.               RPBDIST 
008300 01  W-COS-PHI-1              PIC S9(1)V9(9)  COMP.               RPBDIST 
008400 01  W-COS-PHI-2              PIC S9(1)V9(9)  COMP.               RPBDIST 
008500                                                                  RPBDIST 
008600 01  W-HAVERSINE-A            PIC S9(1)V9(9)  COMP.               RPBDIST 
008700 01  W-RADICAND               PIC S9(1)V9(9)  COMP.               RPBDIST 
008800 01  W-SQUARE-ROOT            PIC S9(1)V9(9)  COMP.               RPBDIST 
008900 01  W-NEWTON-GUESS           PIC S9(1)V9(9)  COMP.               RPBDIST 
009000 01  W-ARC-SINE               PIC S9(1)V9(9)  COMP.               RPBDIST 
009100 01  W-CENTRAL-ANGLE          PIC S9(1)V9(9)  COMP.               RPBDIST 
009200 01  W-DIST-KM                PIC 9(5)V99     COMP.               RPBDIST 
009300                                                                  RPBDIST 
009400 01  W-ITER-CNT               PIC S9(2)  COMP.                    RPBDIST 
009500                                                                  RPBDIST 
009600 LINKAGE SECTION.                                                 RPBDIST 
009700*----------------                                                 RPBDIST 
009800                                                                  RPBDIST 
009900 01  L-CONTROL.                                                   RPBDIST 
010000     COPY RPBLNK.                                                 RPBDIST 
010100                                                                  RPBDIST 
010200 COPY RPBLOCW.                                                    RPBDIST 
010300                                                                  RPBDIST 
010400 COPY RPBMATW.                                                    RPBDIST 
010500*                                                                 RPBDIST 
010600 PROCEDURE DIVISION USING L-CONTROL LOC-TABLE DIST-MATRIX.        RPBDIST 
010700*==========================================================       RPBDIST 
010800                                                                  RPBDIST 
010900 MAIN.                                                            RPBDIST 
011000*-----                                                            RPBDIST 
011100                                                                  RPBDIST 
011200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBDIST 
011300                                                                  RPBDIST 
011400     PERFORM SUB-2000-BUILD-MATRIX THRU SUB-2000-EXIT             RPBDIST 
011500                                                                  RPBDIST 
011600     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT                RPBDIST 
011700     .                                                            RPBDIST 
011800 MAIN-EXIT.                                                       RPBDIST 
011900     GOBACK.                                                      RPBDIST 
012000*                                                                 RPBDIST 
012100 SUB-1000-START-UP.                                               RPBDIST 
012200*------------------                                               RPBDIST 
012300                                                                  RPBDIST 
012400     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBDIST 
012500                                                                  RPBDIST 
012600     IF      RPB-TRACE-ON                                         RPBDIST 
012700         DISPLAY 'RPBDIST starting on ' RPB-LOC-CNT ' points'     RPBDIST 
012800     END-IF                                                       RPBDIST 
012900     .                                                            RPBDIST 
013000 SUB-1000-EXIT.                                                   RPBDIST 
013100     EXIT.                                                        RPBDIST 
013200*                                                                 RPBDIST 
013300 SUB-2000-BUILD-MATRIX.                                           RPBDIST 
013400*----------------------                                           RPBDIST 
013500                                                                  RPBDIST 
013600     MOVE ZEROS                TO DIST-MATRIX-FLAT                RPBDIST 
013700                                                                  RPBDIST 
013800     PERFORM SUB-2100-ONE-ROW THRU SUB-2100-EXIT                  RPBDIST 
013900         VARYING W-SUB-1 FROM 1 BY 1                              RPBDIST 
014000           UNTIL W-SUB-1 > RPB-LOC-CNT                            RPBDIST 
014100     .                                                            RPBDIST 
014200 SUB-2000-EXIT.                                                   RPBDIST 
014300     EXIT.                                                        RPBDIST 
014400*                                                                 RPBDIST 
014500 SUB-2100-ONE-ROW.                                                RPBDIST 
014600*-----------------                                                RPBDIST 
014700                                                                  RPBDIST 
014800     PERFORM SUB-2200-ONE-CELL THRU SUB-2200-EXIT                 RPBDIST 
014900         VARYING W-SUB-2 FROM W-SUB-1 BY 1                        RPBDIST 
015000           UNTIL W-SUB-2 > RPB-LOC-CNT                            RPBDIST 
015100     .                                                            RPBDIST 
015200 SUB-2100-EXIT.                                                   RPBDIST 
015300     EXIT.                                                        RPBDIST 
015400*                                                                 RPBDIST 
015500 SUB-2200-ONE-CELL.                                               RPBDIST 
015600*------------------                                               RPBDIST 
015700                                                                  RPBDIST 
015800     IF      W-SUB-1 NOT = W-SUB-2                                RPBDIST 
015900         PERFORM SUB-8100-GREAT-CIRCLE THRU SUB-8100-EXIT         RPBDIST 
016000         MOVE W-DIST-KM         TO DM-KM(W-SUB-1 W-SUB-2)         RPBDIST 
016100                                   DM-KM(W-SUB-2 W-SUB-1)         RPBDIST 
016200     END-IF                                                       RPBDIST 
016300     .                                                            RPBDIST 
016400 SUB-2200-EXIT.                                                   RPBDIST 
016500     EXIT.                                                        RPBDIST 
016600*                                                                 RPBDIST 
016700 SUB-8100-GREAT-CIRCLE.                                           RPBDIST 
016800*----------------------                                           RPBDIST 
016900*    Haversine formula (R4).  W-SUB-1/W-SUB-2 are the two point   RPBDIST 
017000*    subscripts for this leg; LT-LAT/LT-LNG come from LOC-TABLE.  RPBDIST 
017100                                                                  RPBDIST 
017200     COMPUTE W-PHI-1 ROUNDED =                                    RPBDIST 
017300             LT-LAT(W-SUB-1) * W-PI / 180                         RPBDIST 
017400     COMPUTE W-PHI-2 ROUNDED =                                    RPBDIST 
017500             LT-LAT(W-SUB-2) * W-PI / 180                         RPBDIST 
017600     COMPUTE W-DELTA-PHI-2 ROUNDED =                              RPBDIST 
017700             (LT-LAT(W-SUB-2) - LT-LAT(W-SUB-1)) * W-PI / 360     RPBDIST 
017800     COMPUTE W-DELTA-LAMBDA-2 ROUNDED =                           RPBDIST 
017900             (LT-LNG(W-SUB-2) - LT-LNG(W-SUB-1)) * W-PI / 360     RPBDIST 
018000                                                                  RPBDIST 
018100     MOVE W-DELTA-PHI-2        TO W-ANGLE                         RPBDIST 
018200     PERFORM SUB-8200-SERIES-SIN THRU SUB-8200-EXIT               RPBDIST 
018300     MOVE W-SIN-RESULT         TO W-SIN-DPHI                      RPBDIST 
018400                                                                  RPBDIST 
018500     MOVE W-DELTA-LAMBDA-2     TO W-ANGLE                         RPBDIST 
018600     PERFORM SUB-8200-SERIES-SIN THRU SUB-8200-EXIT               RPBDIST 
018700     MOVE W-SIN-RESULT         TO W-SIN-DLAMBDA                   RPBDIST 
018800                                                                  RPBDIST 
018900     MOVE W-PHI-1              TO W-ANGLE                         RPBDIST 
019000     PERFORM SUB-8300-SERIES-COS THRU SUB-8300-EXIT               RPBDIST 
019100     MOVE W-COS-RESULT         TO W-COS-PHI-1                     RPBDIST 
019200                                                                  RPBDIST 
019300     MOVE W-PHI-2              TO W-ANGLE                         RPBDIST 
019400     PERFORM SUB-8300-SERIES-COS THRU SUB-8300-EXIT               RPBDIST 
019500     MOVE W-COS-RESULT         TO W-COS-PHI-2                     RPBDIST 
019600                                                                  RPBDIST 
019700     COMPUTE W-HAVERSINE-A ROUNDED =                              RPBDIST 
019800             (W-SIN-DPHI    * W-SIN-DPHI)                         RPBDIST 
019900           + (W-COS-PHI-1   * W-COS-PHI-2                         RPBDIST 
020000                             * W-SIN-DLAMBDA * W-SIN-DLAMBDA)     RPBDIST 
020100                                                                  RPBDIST 
020200     IF      W-HAVERSINE-A > 1                                    RPBDIST 
020300         MOVE 1                TO W-HAVERSINE-A                   RPBDIST 
020400     END-IF                                                       RPBDIST 
020500                                                                  RPBDIST 
020600     MOVE W-HAVERSINE-A        TO W-RADICAND                      RPBDIST 
020700     PERFORM SUB-8400-SQUARE-ROOT THRU SUB-8400-EXIT              RPBDIST 
020800                                                                  RPBDIST 
020900     MOVE W-SQUARE-ROOT        TO W-ARC-SINE                      RPBDIST 
021000     PERFORM SUB-8500-SERIES-ASIN THRU SUB-8500-EXIT              RPBDIST 
021100                                                                  RPBDIST 
021200     COMPUTE W-CENTRAL-ANGLE ROUNDED =                            RPBDIST 
021300             2 * W-ARC-SINE                                       RPBDIST 
021400                                                                  RPBDIST 
021500     COMPUTE W-DIST-KM ROUNDED =                                  RPBDIST 
021600             W-EARTH-RADIUS-KM * W-CENTRAL-ANGLE                  RPBDIST 
021700     .                                                            RPBDIST 
021800 SUB-8100-EXIT.                                                   RPBDIST 
021900     EXIT.                                                        RPBDIST 
022000*                                                                 RPBDIST 
022100 SUB-8200-SERIES-SIN.                                             RPBDIST 
022200*--------------------                                             RPBDIST 
022300*    Maclaurin series, six terms - plenty for |angle| up to PI    RPBDIST 
022400*    at the 0.5 % accuracy this route planner needs (R4).         RPBDIST 
022500                                                                  RPBDIST 
022600     COMPUTE W-SIN-RESULT ROUNDED =                               RPBDIST 
022700             W-ANGLE                                              RPBDIST 
022800           - (W-ANGLE ** 3)  / 6                                  RPBDIST 
022900           + (W-ANGLE ** 5)  / 120                                RPBDIST 
023000           - (W-ANGLE ** 7)  / 5040                               RPBDIST 
023100           + (W-ANGLE ** 9)  / 362880                             RPBDIST 
023200           - (W-ANGLE ** 11) / 39916800                           RPBDIST 
023300     .                                                            RPBDIST 
023400 SUB-8200-EXIT.                                                   RPBDIST 
023500     EXIT.                                                        RPBDIST 
023600*                                                                 RPBDIST 
023700 SUB-8300-SERIES-COS.                                             RPBDIST 
023800*--------------------                                             RPBDIST 
023900                                                                  RPBDIST 
024000     COMPUTE W-COS-RESULT ROUNDED =                               RPBDIST 
024100             1                                                    RPBDIST 
024200           - (W-ANGLE ** 2)  / 2                                  RPBDIST 
024300           + (W-ANGLE ** 4)  / 24                                 RPBDIST 
024400           - (W-ANGLE ** 6)  / 720                                RPBDIST 
024500           + (W-ANGLE ** 8)  / 40320                              RPBDIST 
024600           - (W-ANGLE ** 10) / 3628800                            RPBDIST 
024700     .                                                            RPBDIST 
024800 SUB-8300-EXIT.                                                   RPBDIST 
024900     EXIT.                                                        RPBDIST 
025000*                                                                 RPBDIST 
025100 SUB-8400-SQUARE-ROOT.                                            RPBDIST 
025200*---------------------                                            RPBDIST 
025300*    Newton-Raphson iteration.  Ten passes is overkill for the    RPBDIST 
025400*    0-1 range the haversine radicand lives in but costs nothing  RPBDIST 
025500*    on this box and keeps the answer honest near zero.           RPBDIST 
025600                                                                  RPBDIST 
025700     IF      W-RADICAND = 0                                       RPBDIST 
025800         MOVE 0                TO W-SQUARE-ROOT                   RPBDIST 
025900         GO TO SUB-8400-EXIT                                      RPBDIST 
026000     END-IF                                                       RPBDIST 
026100                                                                  RPBDIST 
026200     MOVE W-RADICAND           TO W-NEWTON-GUESS                  RPBDIST 
026300     IF      W-NEWTON-GUESS = 0                                   RPBDIST 
026400         MOVE .5                TO W-NEWTON-GUESS                 RPBDIST 
026500     END-IF                                                       RPBDIST 
026600                                                                  RPBDIST 
026700     PERFORM SUB-8410-NEWTON-STEP THRU SUB-8410-EXIT              RPBDIST 
026800         VARYING W-ITER-CNT FROM 1 BY 1                           RPBDIST 
026900           UNTIL W-ITER-CNT > 10                                  RPBDIST 
027000                                                                  RPBDIST 
027100     MOVE W-NEWTON-GUESS       TO W-SQUARE-ROOT                   RPBDIST 
027200     .                                                            RPBDIST 
027300 SUB-8400-EXIT.                                                   RPBDIST 
027400     EXIT.                                                        RPBDIST 
027500*                                                                 RPBDIST 
027600 SUB-8410-NEWTON-STEP.                                            RPBDIST 
027700*---------------------                                            RPBDIST 
027800                                                                  RPBDIST 
027900     COMPUTE W-NEWTON-GUESS ROUNDED =                             RPBDIST 
028000             (W-NEWTON-GUESS + (W-RADICAND / W-NEWTON-GUESS)) / 2 RPBDIST 
028100     .                                                            RPBDIST 
028200 SUB-8410-EXIT.                                                   RPBDIST 
028300     EXIT.                                                        RPBDIST 
028400*                                                                 RPBDIST 
028500 SUB-8500-SERIES-ASIN.                                            RPBDIST 
028600*---------------------                                            RPBDIST 
028700*    Maclaurin series for arc-sine.  W-ARC-SINE comes in holding  RPBDIST 
028800*    the sqrt(a) argument and leaves holding asin(sqrt(a)).       RPBDIST 
028900                                                                  RPBDIST 
029000     MOVE W-ARC-SINE           TO W-ANGLE                         RPBDIST 
029100                                                                  RPBDIST 
029200     COMPUTE W-ARC-SINE ROUNDED =                                 RPBDIST 
029300             W-ANGLE                                              RPBDIST 
029400           + (W-ANGLE ** 3)  / 6                                  RPBDIST 
029500           + (W-ANGLE ** 5)  * 3    / 40                          RPBDIST 
029600           + (W-ANGLE ** 7)  * 15   / 336                         RPBDIST 
029700           + (W-ANGLE ** 9)  * 105  / 3456                        RPBDIST 
029800           + (W-ANGLE ** 11) * 945  / 42240                       RPBDIST 
029900     .                                                            RPBDIST 
030000 SUB-8500-EXIT.                                                   RPBDIST 
030100     EXIT.                                                        RPBDIST 
030200*                                                                 RPBDIST 
030300 SUB-3000-SHUT-DOWN.                                              RPBDIST 
030400*-------------------                                              RPBDIST 
030500                                                                  RPBDIST 
030600     IF      RPB-TRACE-ON                                         RPBDIST 
030700         DISPLAY 'RPBDIST matrix complete'                        RPBDIST 
030800     END-IF                                                       RPBDIST 
030900     .                                                            RPBDIST 
031000 SUB-3000-EXIT.                                                   RPBDIST 
031100     EXIT.                                                        RPBDIST 
