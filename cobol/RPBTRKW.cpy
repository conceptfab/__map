000100*===================== TERENEX EPD NADARZYN ===================*  RPBTRKW 
000200* Copybook: RPBTRKW                                               RPBTRKW 
000300* Tour-path result table shared by RPBNN, RPBOPT and RPBMST, and  RPBTRKW 
000400* the visited-point flag table shared by RPBNN and RPBMST.        RPBTRKW 
000500* TOUR-OCCS-FLAT is a REDEFINES of the stop array used to blank   RPBTRKW 
000600* a tour in one MOVE before a fresh construction pass.            RPBTRKW 
000700*                                                                 RPBTRKW 
000800* Date        Init  Ticket    Description                         RPBTRKW 
000900* ----------  ----  --------  ----------------------------------  RPBTRKW 
001000* 1988-07-05  WK    RTP-003   First release                       RPBTRKW 
001100* 1993-04-02  RS    RTP-067   Raised table to 100 points          RPBTRKW 
001200* 1999-01-11  MP    RTP-114   Y2K review - no date fields, passed.RPBTRKW 
001300*================================================================*RPBTRKW 
001400                                                                  RPBTRKW 
001500 01  TOUR-PATH.                                                   RPBTRKW 
001600     05  TOUR-CNT                PIC S9(4)  COMP.                 RPBTRKW 
001700     05  TOUR-TOTAL-KM            PIC 9(6)V99.                    RPBTRKW 
001800     05  FILLER                   PIC X(04).                      RPBTRKW 
001900     05  TOUR-OCCS.                                               RPBTRKW 
002000         10  TOUR-STOP            PIC 9(04)                       RPBTRKW 
002100                                  OCCURS 101.                     RPBTRKW 
002300                                                                  RPBTRKW 
002400 01  TOUR-OCCS-FLAT REDEFINES TOUR-OCCS                           RPBTRKW 
002500                                   PIC X(404).                    RPBTRKW 
002600                                                                  RPBTRKW 
002700 01  VISITED-FLAGS.                                               RPBTRKW 
002800     05  V-FLAG                   PIC X(01)                       RPBTRKW 
002900                                  OCCURS 100.                     RPBTRKW 
003100         88  V-IS-VISITED                    VALUE 'Y'.           RPBTRKW 
003200         88  V-IS-UNVISITED                  VALUE 'N'.           RPBTRKW 
003300     05  FILLER                   PIC X(01).                      RPBTRKW 
