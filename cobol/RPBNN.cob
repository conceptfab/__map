000100*===================== TERENEX EPD NADARZYN ===================*  RPBNN   
000200* Program : RPBNN                                                 RPBNN   
000300* Purpose : Nearest-neighbour tour construction (U4, R5).  Walks  RPBNN   
000400*           from the home point to the nearest unvisited point    RPBNN   
000500*           over and over until every point has been visited,     RPBNN   
000600*           then returns home.  Ties go to the lower point number.RPBNN   
000700*================================================================*RPBNN   
000800                                                                  RPBNN   
000900 IDENTIFICATION DIVISION.                                         RPBNN   
001000*========================                                         RPBNN   
001100                                                                  RPBNN   
001200 PROGRAM-ID.             RPBNN.                                   RPBNN   
001300 AUTHOR.                 W. KOWALCZYK.                            RPBNN   
001400 INSTALLATION.           TERENEX SP Z O O - EPD NADARZYN.         RPBNN   
001500 DATE-WRITTEN.           1988-07-05.                              RPBNN   
001600 DATE-COMPILED.                                                   RPBNN   
001700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.RPBNN   
001800*                                                                 RPBNN   
001900* CHANGE LOG                                                      RPBNN   
002000*---------------------------------------------------------------- RPBNN   
002100* DATE        INIT  TICKET    DESCRIPTION                         RPBNN   
002200* ----------  ----  --------  ------------------------------------RPBNN   
002300* 1988-07-05  WK    RTP-003   First release - greedy nearest stop RPBNN   
002400*                             construction for the van run.       RPBNN   
002500* 1991-09-03  WK    RTP-041   Tie-break now takes the lower point RPBNN   
002600*                             number, not the first one scanned.  RPBNN   
002700* 1993-04-02  RS    RTP-067   Raised point table to 100 entries.  RPBNN   
002800* 1999-01-11  MP    RTP-114   Y2K review - no date fields held in RPBNN   
002900*                             this module, passed without change. RPBNN   
003000*================================================================*RPBNN   
003100                                                                  RPBNN   
003200 ENVIRONMENT DIVISION.                                            RPBNN   
003300*=====================                                            RPBNN   
003400                                                                  RPBNN   
003500 CONFIGURATION SECTION.                                           RPBNN   
003600*----------------------                                           RPBNN   
003700                                                                  RPBNN   
003800 SOURCE-COMPUTER.                                                 RPBNN   
003900     IBM-Z15.                                                     RPBNN   
004000                                                                  RPBNN   
004100 SPECIAL-NAMES.                                                   RPBNN   
004200     C01 IS TOP-OF-FORM                                           RPBNN   
004300     CLASS W-VALID-RESPONSE  IS '0' THRU '9'                      RPBNN   
004400     UPSI-0 ON  STATUS IS RPB-TRACE-ON                            RPBNN   
004500            OFF STATUS IS RPB-TRACE-OFF.                          RPBNN   
004600                                                                  RPBNN   
004700 INPUT-OUTPUT SECTION.                                            RPBNN   
004800*---------------------                                            RPBNN   
004900                                                                  RPBNN   
005000 FILE-CONTROL.                                                    RPBNN   
005100*                                                                 RPBNN   
005200 DATA DIVISION.                                                   RPBNN   
005300*==============                                                   RPBNN   
005400                                                                  RPBNN   
005500 FILE SECTION.                                                    RPBNN   
005600*-------------                                                    RPBNN   
005700                                                                  RPBNN   
005800 WORKING-STORAGE SECTION.                                         RPBNN   
005900*------------------------                                         RPBNN   
006000                                                                  RPBNN   
006100 COPY RPBWS1.                                                     RPBNN   
006200                                                                  RPBNN   
006300 01  W-BEST-DX                PIC S9(4)  COMP.                    RPBNN   
006400 01  W-BEST-KM                PIC 9(5)V99.                        RPBNN   
006500 01  W-FROM-DX                PIC S9(4)  COMP.                    RPBNN   
006600 01  W-VISITED-CNT             PIC S9(4)  COMP.                   RPBNN   
006700 01  W-LOOKUP-KM               PIC 9(5)V99.                       RPBNN   
006800*                                                                 RPBNN   
006900 LINKAGE SECTION.                                                 RPBNN   
007000*----------------                                                 RPBNN   
007100                                                                  RPBNN   
007200 01  L-CONTROL.                                                   RPBNN   
007300     COPY RPBLNK.                                                 RPBNN   
007400                                                                  RPBNN   
007500 COPY RPBLOCW.                                                    RPBNN   
007600                                                                  RPBNN   
007700 COPY RPBMATW.                                                    RPBNN   
007800                                                                  RPBNN   
007900 COPY RPBTRKW.                                                    RPBNN   
008000*                                                                 RPBNN   
008100 PROCEDURE DIVISION USING L-CONTROL LOC-TABLE DIST-MATRIX         RPBNN   
008200                          TOUR-PATH VISITED-FLAGS.                RPBNN   
008300*=========================================================        RPBNN   
008400                                                                  RPBNN   
008500 MAIN.                                                            RPBNN   
008600*-----                                                            RPBNN   
008700                                                                  RPBNN   
008800     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT                 RPBNN   
008900                                                                  RPBNN   
009000     PERFORM SUB-2000-BUILD-TOUR THRU SUB-2000-EXIT               RPBNN   
009100                                                                  RPBNN   
009200     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT                RPBNN   
009300     .                                                            RPBNN   
009400 MAIN-EXIT.                                                       RPBNN   
009500     GOBACK.                                                      RPBNN   
009600*                                                                 RPBNN   
009700 SUB-1000-START-UP.                                               RPBNN   
009800*------------------                                               RPBNN   
009900                                                                  RPBNN   
010000     MOVE '0000'              TO RPB-RESPONSE-CODE                RPBNN   
010100     MOVE SPACES              TO VISITED-FLAGS                    RPBNN   
010200     PERFORM SUB-1100-ZERO-FLAG THRU SUB-1100-EXIT                RPBNN   
010300         VARYING W-SUB-1 FROM 1 BY 1                              RPBNN   
010400           UNTIL W-SUB-1 > RPB-LOC-CNT                            RPBNN   
010500                                                                  RPBNN   
010600     MOVE 1                   TO LOC-HOME-DX                      RPBNN   
010700     MOVE 0                   TO TOUR-CNT                         RPBNN   
010800     MOVE 0                   TO TOUR-TOTAL-KM                    RPBNN   
010900     MOVE 0                   TO W-VISITED-CNT                    RPBNN   
011000                                                                  RPBNN   
011100     IF      RPB-TRACE-ON                                         RPBNN   
011200         DISPLAY 'RPBNN starting on ' RPB-LOC-CNT ' points'       RPBNN   
011300     END-IF                                                       RPBNN   
011400     .                                                            RPBNN   
011500 SUB-1000-EXIT.                                                   RPBNN   
011600     EXIT.                                                        RPBNN   
011700*                                                                 RPBNN   
011800 SUB-1100-ZERO-FLAG.                                              RPBNN   
011900*-------------------                                              RPBNN   
012000                                                                  RPBNN   
012100     MOVE 'N'                 TO V-FLAG(W-SUB-1)                  RPBNN   
012200     .                                                            RPBNN   
012300 SUB-1100-EXIT.                                                   RPBNN   
012400     EXIT.                                                        RPBNN   
012500*                                                                 RPBNN   
012600 SUB-2000-BUILD-TOUR.                                             RPBNN   
012700*--------------------                                             RPBNN   
012800                                                                  RPBNN   
012900     ADD 1                    TO TOUR-CNT                         RPBNN   
013000     MOVE LOC-HOME-DX         TO TOUR-STOP(TOUR-CNT)              RPBNN   
013100     MOVE 'Y'                 TO V-FLAG(LOC-HOME-DX)              RPBNN   
013200     MOVE 1                   TO W-VISITED-CNT                    RPBNN   
013300     MOVE LOC-HOME-DX         TO W-FROM-DX                        RPBNN   
013400                                                                  RPBNN   
013500     PERFORM SUB-2100-NEXT-STOP THRU SUB-2100-EXIT                RPBNN   
013600         UNTIL W-VISITED-CNT >= RPB-LOC-CNT                       RPBNN   
013700                                                                  RPBNN   
013800     ADD 1                    TO TOUR-CNT                         RPBNN   
013900     MOVE LOC-HOME-DX         TO TOUR-STOP(TOUR-CNT)              RPBNN   
014000     MOVE W-FROM-DX           TO W-SUB-1                          RPBNN   
014100     MOVE LOC-HOME-DX         TO W-SUB-2                          RPBNN   
014200     PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT             RPBNN   
014300     ADD W-LOOKUP-KM          TO TOUR-TOTAL-KM                    RPBNN   
014400     .                                                            RPBNN   
014500 SUB-2000-EXIT.                                                   RPBNN   
014600     EXIT.                                                        RPBNN   
014700*                                                                 RPBNN   
014800 SUB-2100-NEXT-STOP.                                              RPBNN   
014900*-------------------                                              RPBNN   
015000*    Scan every unvisited point for the closest one to the point  RPBNN   
015100*    we are standing at (R5).  Lowest point number wins any tie.  RPBNN   
015200                                                                  RPBNN   
015300     MOVE 0                   TO W-BEST-DX                        RPBNN   
015400     MOVE 999999.99           TO W-BEST-KM                        RPBNN   
015500                                                                  RPBNN   
015600     PERFORM SUB-2200-CHECK-ONE THRU SUB-2200-EXIT                RPBNN   
015700         VARYING W-SUB-2 FROM 1 BY 1                              RPBNN   
015800           UNTIL W-SUB-2 > RPB-LOC-CNT                            RPBNN   
015900                                                                  RPBNN   
016000     ADD 1                    TO TOUR-CNT                         RPBNN   
016100     MOVE W-BEST-DX           TO TOUR-STOP(TOUR-CNT)              RPBNN   
016200     MOVE 'Y'                 TO V-FLAG(W-BEST-DX)                RPBNN   
016300     ADD 1                    TO W-VISITED-CNT                    RPBNN   
016400     ADD W-BEST-KM            TO TOUR-TOTAL-KM                    RPBNN   
016500     MOVE W-BEST-DX           TO W-FROM-DX                        RPBNN   
016600     .                                                            RPBNN   
016700 SUB-2100-EXIT.                                                   RPBNN   
016800     EXIT.                                                        RPBNN   
016900*                                                                 RPBNN   
017000 SUB-2200-CHECK-ONE.                                              RPBNN   
017100*-------------------                                              RPBNN   
017200                                                                  RPBNN   
017300     IF      V-IS-UNVISITED(W-SUB-2)                              RPBNN   
017400         MOVE W-FROM-DX        TO W-SUB-1                         RPBNN   
017500         PERFORM SUB-8900-GET-DISTANCE THRU SUB-8900-EXIT         RPBNN   
017600         IF      W-LOOKUP-KM < W-BEST-KM                          RPBNN   
017700             MOVE W-LOOKUP-KM  TO W-BEST-KM                       RPBNN   
017800             MOVE W-SUB-2      TO W-BEST-DX                       RPBNN   
017900         END-IF                                                   RPBNN   
018000     END-IF                                                       RPBNN   
018100     .                                                            RPBNN   
018200 SUB-2200-EXIT.                                                   RPBNN   
018300     EXIT.                                                        RPBNN   
018400*                                                                 RPBNN   
018500 SUB-8900-GET-DISTANCE.                                           RPBNN   
018600*----------------------                                           RPBNN   
018700*    U11 - the matrix is built symmetric by RPBDIST, but this     RPBNN   
018800*    shop's standing practice is to fall back to the reverse key  RPBNN   
018900*    if a forward lookup ever comes back zero for two different   RPBNN   
019000*    points, rather than trust the table blindly.                 RPBNN   
019100                                                                  RPBNN   
019200     MOVE DM-KM(W-SUB-1 W-SUB-2) TO W-LOOKUP-KM                   RPBNN   
019300                                                                  RPBNN   
019400     IF      W-LOOKUP-KM = 0 AND W-SUB-1 NOT = W-SUB-2            RPBNN   
019500         MOVE DM-KM(W-SUB-2 W-SUB-1) TO W-LOOKUP-KM               RPBNN   
019600     END-IF                                                       RPBNN   
019700     .                                                            RPBNN   
019800 SUB-8900-EXIT.                                                   RPBNN   
019900     EXIT.                                                        RPBNN   
020000*                                                                 RPBNN   
020100 SUB-3000-SHUT-DOWN.                                              RPBNN   
020200*-------------------                                              RPBNN   
020300                                                                  RPBNN   
020400     IF      RPB-TRACE-ON                                         RPBNN   
020500         DISPLAY 'RPBNN tour total ' TOUR-TOTAL-KM ' km'          RPBNN   
020600     END-IF                                                       RPBNN   
020700     .                                                            RPBNN   
020800 SUB-3000-EXIT.                                                   RPBNN   
020900     EXIT.                                                        RPBNN   
